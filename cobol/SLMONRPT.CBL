000100*----------------------------------------------------------------
000200* SLMONRPT.CBL
000300* FILE-CONTROL ENTRY FOR THE CONTROL-REPORT PRINT FILE --
000400* WRITTEN ONCE, AT END OF THE BATCH RUN.
000500*                                            RH 03/11/88
000600*----------------------------------------------------------------
000700     SELECT CONTROL-REPORT
000800         ASSIGN TO PRINTER
000900         ORGANIZATION IS LINE SEQUENTIAL.
