000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MONYTST01.
000300 AUTHOR. J TREMONT.
000400 INSTALLATION. FIRST CONTINENTAL BANK - TREASURY SYSTEMS.
000500 DATE-WRITTEN. 04/02/90.
000600 DATE-COMPILED.
000700 SECURITY. TREASURY SYSTEMS - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* MONYTST01 - TERMINAL BENCH FOR THE MONEY-VALUE ROUTINES SHARED
001000* WITH MONYBAT01 (WSMONVAL/WSCURTAB/WSRATETB/WSMONMSG).  LETS A
001100* TREASURY CLERK PARSE, FORMAT, CONVERT AND ACCUMULATE MONEY
001200* VALUES FROM THE KEYBOARD BEFORE A BATCH RUN IS SCHEDULED --
001300* STANDS IN FOR A FORMAL TEST DECK.  NO FILES ARE READ OR
001400* WRITTEN; EVERYTHING IS ACCEPT/DISPLAY.
001500*
001600* A CLERK RUNS THIS AT THE TERMINAL, NOT UNDER THE SCHEDULER --
001700* IT EXISTS SO A QUESTION LIKE "WHY DID MONYBAT01 REJECT THAT
001800* TRANSACTION" OR "WHAT DOES A DIVIDE-BY-ZERO RESULT LOOK LIKE"
001900* CAN BE ANSWERED WITHOUT WAITING FOR THE OVERNIGHT RUN.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*----------------------------------------------------------------
002300* 04/02/90  JT  ORIG-100   ORIGINAL PROGRAM -- PARSE/FORMAT AND
002400*                          CONVERT MENU PICKS ONLY.
002500* 04/09/90  JT  ORIG-100   ADDED THE RUNNING CALCULATOR PICK.
002600* 02/09/90  DO  CR-1990-12 ADDED CURRENCY LOOKUP PICK SO THE
002700*                          SYMBOL/ISO TABLE COULD BE CHECKED
002800*                          WITHOUT A DUMP.
002900* 05/22/91  JT  CR-1991-19 GBP ADDED -- NO CODE CHANGE, SEE
003000*                          WSCURTAB.CBL AND WSRATETB.CBL.
003100* 01/15/94  DO  CR-1994-03 ADDED THE MESSAGE CATALOG PICK.
003200* 08/11/98  JT  Y2K-114    YEAR 2000 READINESS REVIEW.  NO DATE
003300*                          FIELD IS CARRIED IN THIS PROGRAM.
003400* 03/02/99  JT  Y2K-114    Y2K REMEDIATION SIGNED OFF BY QA.
003500* 10/18/01  DO  CR-2001-08 REWORKED ENTER-AN-AMOUNT TO REJECT A
003600*                          NEGATIVE ENTRY ON THE SPOT INSTEAD OF
003700*                          LETTING THE FACTORY CATCH IT.
003800* 10/18/01  DO  CR-2001-09 ADDED THE COMPARE-TWO-MONEY-VALUES
003900*                          PICK -- AUDIT ASKED HOW THE BATCH
004000*                          PROGRAM'S COMPARISON RULE COULD BE
004100*                          SPOT-CHECKED FROM THE TERMINAL.
004200* 06/14/02  RH  CR-2002-05 EXPANDED PARAGRAPH COMMENTARY AS PART
004300*                          OF THE SAME SHOP STANDARDS REVIEW
004400*                          THAT TOUCHED MONYBAT01 -- NO LOGIC
004500*                          CHANGE.
004600* 07/01/02  RH  CR-2002-11 ADDED PICK 7 -- A CLERK CAN NOW HAND
004700*                          IN ONE TYPED STRING WITH THE CURRENCY
004800*                          DESIGNATOR BEFORE OR AFTER THE AMOUNT
004900*                          INSTEAD OF ENTERING AMOUNT AND
005000*                          CURRENCY SEPARATELY.  SAME CR AS THE
005100*                          SIGN-WIDTH FIX IN FDMONTRN.CBL.
005110* 07/08/02  RH  CR-2002-13 AUDIT ALSO CAUGHT THAT WB-ENTRY-
005120*                          DISPLAY ONLY CARRIED NINE INTEGER
005130*                          DIGITS WHILE THE PROMPT ABOVE IT IN
005140*                          ENTER-AN-AMOUNT ADVERTISES ELEVEN,
005150*                          SAME AS WB-ENTRY-FIELD.  AN AMOUNT OF
005160*                          1 BILLION OR MORE LOST ITS TOP TWO
005170*                          DIGITS ON THE ACCEPT WITH CONVERSION.
005180*                          WIDENED TO MATCH.
005200*----------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500*----------------------------------------------------------------
005600* SPECIAL-NAMES -- DIGITS-ONLY LETS ENTER-A-CURRENCY TELL A
005700* MISTYPED NUMERIC ENTRY FROM A REAL CURRENCY CODE OR SYMBOL
005800* WITHOUT A SEPARATE NUMERIC TEST PARAGRAPH.  UPSI-0 IS WIRED
005900* TO TRACE-SWITCH FOR A DEBUG DISPLAY NONE OF THE PICKS USES
006000* TODAY -- LEFT IN FROM THE ORIGINAL PROGRAM IN CASE A FUTURE
006100* PICK NEEDS IT.
006200*----------------------------------------------------------------
006300 SPECIAL-NAMES.
006400     CLASS DIGITS-ONLY IS "0" THRU "9"
006500     UPSI-0 IS TRACE-SWITCH.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 WORKING-STORAGE SECTION.
007300
007400*----------------------------------------------------------------
007500* MONEY-VALUE WORK AREAS, CONVERSION AND RATE TABLES, FIXED
007600* ERROR TEXTS -- SHARED WITH MONYBAT01 SO NEITHER PROGRAM CAN
007700* DRIFT FROM THE OTHER'S BUSINESS RULES.
007800*----------------------------------------------------------------
007900     COPY "WSMONVAL.CBL".
008000
008100     COPY "WSCURTAB.CBL".
008200
008300     COPY "WSRATETB.CBL".
008400
008500     COPY "WSMONMSG.CBL".
008600
008700*----------------------------------------------------------------
008800* MENU AND SESSION CONTROL FIELDS.  WB-MENU-PICK IS A BARE
008900* 77-LEVEL, IN THE SHOP'S OWN HOUSE STYLE FOR A STANDALONE
009000* SWITCH -- SEE BILMNU01'S MENU-PICK.
009100*----------------------------------------------------------------
009200 77  WB-MENU-PICK                     PIC 9.
009300     88  WB-MENU-PICK-IS-VALID        VALUES 0 THRU 7.
009400
009500*----------------------------------------------------------------
009600* OPERAND AND OPERATION FIELDS ENTERED FROM THE KEYBOARD.  ONE
009700* SET SERVES EVERY PICK -- ONLY ONE PICK RUNS AT A TIME, SO
009800* THERE IS NO NEED FOR A SEPARATE ENTRY GROUP PER PICK.
009900*----------------------------------------------------------------
010000 01  WB-SESSION-FIELDS.
010100*    WB-ENTRY-FIELD/WB-ENTRY-DISPLAY ARE THE SAME KEYBOARD
010200*    AMOUNT IN TWO SHAPES -- SIGNED NUMERIC FOR ARITHMETIC,
010300*    EDITED FOR THE ACCEPT WITH CONVERSION CLAUSE BELOW.
010400     05  WB-ENTRY-FIELD               PIC S9(11)V99.
010500     05  WB-ENTRY-DISPLAY             PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
010600     05  WB-ENTRY-CURRENCY            PIC X(03).
010700     05  WB-TARGET-CURRENCY           PIC X(03).
010800     05  WB-OPERATION-PICK            PIC X(03).
010900         88  WB-OP-PICK-ADD           VALUE "ADD".
011000         88  WB-OP-PICK-SUB           VALUE "SUB".
011100         88  WB-OP-PICK-MUL           VALUE "MUL".
011200         88  WB-OP-PICK-DIV           VALUE "DIV".
011300     05  FILLER                       PIC X(06).
011400
011500*----------------------------------------------------------------
011600* FLAGS SET BY THE TABLE LOOKUP PARAGRAPHS BELOW.  WB-ENTRY-IS-
011700* SYMBOL TELLS ENTER-A-CURRENCY WHICH REDEFINITION OF THE ENTRY
011800* FIELD TO COMPARE AGAINST THE TABLE -- NOT CURRENTLY TESTED BY
011900* ANY CALLER BUT KEPT FOR SYMMETRY WITH MONYBAT01'S LOOKUP
012000* FLAGS.
012100*----------------------------------------------------------------
012200 01  WB-LOOKUP-FLAGS.
012300     05  WB-CURRENCY-FOUND            PIC X(01).
012400         88  WB-CURRENCY-FOUND-YES    VALUE "Y".
012500     05  WB-ENTRY-IS-SYMBOL           PIC X(01).
012600         88  WB-ENTRY-IS-SYMBOL-YES   VALUE "Y".
012700     05  WB-AMOUNT-OK                 PIC X(01).
012800         88  WB-AMOUNT-IS-OK          VALUE "Y".
012900     05  FILLER                       PIC X(05).
013000
013100*----------------------------------------------------------------
013200* PICK 7 WORK AREA -- ONE STRING ACCEPTED FROM THE KEYBOARD,
013300* READ TWO WAYS.  WB-TEXT-LEADING-VIEW IS THE SHAPE IF THE
013400* DESIGNATOR WAS TYPED FIRST ($000001234.56); WB-TEXT-TRAILING-
013500* VIEW IS THE SHAPE IF IT WAS TYPED LAST (000001234.56USD OR
013600* 000001234.56E) -- THE AMBIGUITY MONEYVALUEFACTORY'S TEXT
013700* CONSTRUCTOR HAS TO RESOLVE, SEE SPLIT-MONEY-TEXT-DESIGNATOR.
013800* THE AMOUNT SUB-FIELDS ARE NUMERIC-EDITED (A DECIMAL POINT IS
013900* PUNCHED IN THE STRING) SO A PLAIN MOVE TO A NUMERIC FIELD
014000* DE-EDITS THEM -- NO UNSTRING OR INTRINSIC FUNCTION IS NEEDED.
014100*                                            RH 07/01/02 CR-2002-11
014200*----------------------------------------------------------------
014300 01  WB-TEXT-ENTRY-AREA                   PIC X(16).
014400 01  WB-TEXT-LEADING-VIEW REDEFINES WB-TEXT-ENTRY-AREA.
014500     05  WB-TEXT-LEADING-DESIGNATOR       PIC X(01).
014600     05  WB-TEXT-LEADING-AMOUNT           PIC 9(09).99.
014700     05  FILLER                           PIC X(03).
014800 01  WB-TEXT-TRAILING-VIEW REDEFINES WB-TEXT-ENTRY-AREA.
014900     05  WB-TEXT-TRAILING-AMOUNT          PIC 9(09).99.
015000     05  WB-TEXT-TRAILING-DESIGNATOR      PIC X(03).
015100     05  FILLER                           PIC X(01).
015200
015300*----------------------------------------------------------------
015400* NEUTRAL-FACTOR-RATIO WORK FIELDS -- SAME SHAPE AS THE GROUP BY
015500* THE SAME NAME IN MONYBAT01, USED BY PICK 2 (CONVERT).
015600*----------------------------------------------------------------
015700 01  WB-FACTOR-WORK-FIELDS.
015800*    FOUR DECIMAL PLACES HELD HERE, ROUNDED TO TWO ONLY ON THE
015900*    FINAL AMOUNT -- SEE TEST-CONVERT-MONEY-VALUE.
016000     05  WB-FACTOR-FROM               PIC 9(03)V9(04).
016100     05  WB-FACTOR-TO                 PIC 9(03)V9(04).
016200     05  WB-FACTOR-RATIO              PIC 9(03)V9(04).
016300     05  FILLER                       PIC X(05).
016400
016500*----------------------------------------------------------------
016600* COMPARISON RULE WORK FIELD -- THE SPREAD BETWEEN TWO NEUTRAL-
016700* CURRENCY AMOUNTS EXPRESSED IN CENTS.  KEPT AS A SIGNED COMP
016800* ITEM SINCE THE SIGN IS WHAT TELLS PICK 6 WHICH OPERAND WAS
016900* THE SMALLER OF THE TWO, NOT JUST WHETHER THEY DIFFER.
017000*----------------------------------------------------------------
017100 01  WB-COMPARE-FIELDS.
017200     05  WB-CENTS-DIFF                PIC S9(13) COMP VALUE ZERO.
017300     05  FILLER                       PIC X(04).
017400
017500*----------------------------------------------------------------
017600* THE RUNNING CALCULATOR ACCUMULATOR -- CARRIES ACROSS PICKS
017700* UNTIL THE OPERATOR RESELECTS PICK 3 AND CHOOSES TO START OVER.
017800* KEPT IN MONEY-VALUE-WORK (MVW-AMOUNT/MVW-CURRENCY) SO THE SAME
017900* ARITHMETIC PARAGRAPHS MONYBAT01 USES CAN BE REUSED HERE.
018000*----------------------------------------------------------------
018100 01  WB-CALCULATOR-FIELDS.
018200     05  WB-CALC-ENTRIES              PIC 9(03) COMP VALUE ZERO.
018300     05  WB-CALC-STARTED              PIC X(01) VALUE "N".
018400         88  WB-CALC-IS-STARTED       VALUE "Y".
018500     05  FILLER                       PIC X(06).
018600
018700*----------------------------------------------------------------
018800* COUNTS OF EACH MENU PICK TAKEN THIS SESSION -- DISPLAYED ON
018900* PICK 0 (EXIT) SO A CLERK CAN SEE WHAT WAS EXERCISED.  LOADED
019000* AS A LITERAL TABLE THE SAME WAY MONYBAT01 LOADS ITS OPERATION
019100* TABLE, AND FOR THE SAME REASON -- THE LITERAL AND THE COUNT
019200* NEVER HAVE TO BE KEPT IN STEP BY HAND, SINCE BOTH TABLES ARE
019300* INDEXED THE SAME WAY.
019400*----------------------------------------------------------------
019500 01  PICK-COUNT-TABLE-VALUES.
019600     05  FILLER.
019700         10  FILLER               PIC X(20) VALUE
019800             "1 PARSE/FORMAT".
019900     05  FILLER.
020000         10  FILLER               PIC X(20) VALUE
020100             "2 CONVERT".
020200     05  FILLER.
020300         10  FILLER               PIC X(20) VALUE
020400             "3 CALCULATOR".
020500     05  FILLER.
020600         10  FILLER               PIC X(20) VALUE
020700             "4 CURRENCY LOOKUP".
020800     05  FILLER.
020900         10  FILLER               PIC X(20) VALUE
021000             "5 MESSAGE CATALOG".
021100     05  FILLER.
021200         10  FILLER               PIC X(20) VALUE
021300             "6 COMPARE".
021400     05  FILLER.
021500         10  FILLER               PIC X(20) VALUE
021600             "7 PARSE MONEY TEXT".
021700
021800*----------------------------------------------------------------
021900* THE REDEFINITION BELOW IS THE ONLY WAY THE LITERAL TABLE ABOVE
022000* IS EVER READ.
022100*----------------------------------------------------------------
022200 01  FILLER REDEFINES PICK-COUNT-TABLE-VALUES.
022300     05  PICK-COUNT-ENTRY OCCURS 7 TIMES
022400         INDEXED BY PC-INDEX.
022500         10  PC-LITERAL           PIC X(20).
022600
022700*----------------------------------------------------------------
022800* PICK-COUNT-TOTALS IS A SEPARATE TABLE FROM PICK-COUNT-ENTRY
022900* RATHER THAN ONE MORE FIELD TACKED ONTO IT, SINCE THE COUNTS
023000* ARE ZEROED AT OPEN TIME AND THE LITERALS NEVER CHANGE -- NO
023100* REASON TO CARRY BOTH IN ONE REDEFINITION.
023200*----------------------------------------------------------------
023300 01  PICK-COUNT-TOTALS.
023400     05  PICK-COUNT-ENTRY-2 OCCURS 7 TIMES
023500         INDEXED BY PC-TOTAL-INDEX.
023600         10  PC-COUNT             PIC 9(05) COMP VALUE ZERO.
023700     05  FILLER                   PIC X(01) VALUE SPACE.
023800
023900 PROCEDURE DIVISION.
024000*----------------------------------------------------------------
024100* PROGRAM-BEGIN IS THE ONLY PARAGRAPH THE OPERATING SYSTEM EVER
024200* TRANSFERS CONTROL TO -- THE SAME THREE-PHASE OPEN/RUN/CLOSE
024300* SKELETON MONYBAT01 AND EVERY OTHER BATCH OR BENCH PROGRAM IN
024400* THIS SHOP FOLLOWS, EVEN THOUGH THIS PROGRAM OPENS NO FILES.
024500*----------------------------------------------------------------
024600 PROGRAM-BEGIN.
024700     PERFORM OPENING-PROCEDURE.
024800     PERFORM MAIN-PROCESS.
024900     PERFORM CLOSING-PROCEDURE.
025000
025100 PROGRAM-EXIT.
025200     EXIT PROGRAM.
025300
025400 PROGRAM-DONE.
025500     STOP RUN.
025600
025700*----------------------------------------------------------------
025800* OPENING-PROCEDURE -- NO FILES TO OPEN, JUST THE SESSION
025900* COUNTERS AND THE CALCULATOR ACCUMULATOR FLAG.  THE BANNER
026000* DISPLAY DOUBLES AS A VISUAL CONFIRMATION THAT THE RIGHT
026100* PROGRAM STARTED -- A CLERK CANNOT TELL MONYTST01 FROM ANY
026200* OTHER TERMINAL SESSION BY THE SCREEN ALONE OTHERWISE.
026300*----------------------------------------------------------------
026400 OPENING-PROCEDURE.
026500     MOVE ZERO TO WB-CALC-ENTRIES.
026600     MOVE "N" TO WB-CALC-STARTED.
026700     PERFORM ZERO-ONE-PICK-COUNT
026800         VARYING PC-TOTAL-INDEX FROM 1 BY 1
026900         UNTIL PC-TOTAL-INDEX > 7.
027000     DISPLAY "MONYTST01 - MONEY VALUE BENCH - TREASURY SYSTEMS".
027100
027200*----------------------------------------------------------------
027300* ZERO-ONE-PICK-COUNT -- ONE TABLE ROW PER ITERATION, DRIVEN BY
027400* THE VARYING CLAUSE ABOVE.
027500*----------------------------------------------------------------
027600 ZERO-ONE-PICK-COUNT.
027700     MOVE ZERO TO PC-COUNT (PC-TOTAL-INDEX).
027800
027900*----------------------------------------------------------------
028000* CLOSING-PROCEDURE -- DUMPS THE PICK COUNTS SO A CLERK (OR
028100* WHOEVER REVIEWS THE TERMINAL LOG) CAN SEE WHAT WAS EXERCISED
028200* THIS SESSION BEFORE THE PROGRAM ENDS.
028300*----------------------------------------------------------------
028400 CLOSING-PROCEDURE.
028500     DISPLAY " ".
028600     DISPLAY "PICKS TAKEN THIS SESSION:".
028700     PERFORM DISPLAY-ONE-PICK-COUNT
028800         VARYING PC-INDEX FROM 1 BY 1
028900         UNTIL PC-INDEX > 7.
029000     DISPLAY "END OF SESSION.".
029100
029200*----------------------------------------------------------------
029300* DISPLAY-ONE-PICK-COUNT -- PC-INDEX DRIVES THE LITERAL TABLE
029400* AND IS COPIED INTO PC-TOTAL-INDEX TO DRIVE THE MATCHING ROW
029500* OF THE COUNT TABLE -- THE TWO TABLES ARE INDEXED IN LOCKSTEP
029600* BUT EACH NEEDS ITS OWN INDEX NAME SINCE THEY ARE DECLARED
029700* SEPARATELY.
029800*----------------------------------------------------------------
029900 DISPLAY-ONE-PICK-COUNT.
030000     SET PC-TOTAL-INDEX TO PC-INDEX.
030100     DISPLAY PC-LITERAL (PC-INDEX) " - " PC-COUNT (PC-TOTAL-INDEX).
030200
030300*----------------------------------------------------------------
030400* MAIN LINE -- MENU DISPATCH.  RUNS UNTIL THE OPERATOR PICKS 0.
030500*----------------------------------------------------------------
030600 MAIN-PROCESS.
030700     PERFORM GET-MENU-PICK.
030800     PERFORM DO-THE-PICK
030900         UNTIL WB-MENU-PICK = 0.
031000
031100*----------------------------------------------------------------
031200* GET-MENU-PICK -- DISPLAY THE MENU, ACCEPT A PICK, AND KEEP
031300* RE-ASKING UNTIL THE PICK IS ONE OF THE EIGHT VALID DIGITS.
031400*----------------------------------------------------------------
031500 GET-MENU-PICK.
031600     PERFORM DISPLAY-THE-MENU.
031700     PERFORM ACCEPT-MENU-PICK.
031800     PERFORM RE-ACCEPT-MENU-PICK
031900         UNTIL WB-MENU-PICK-IS-VALID.
032000
032100*----------------------------------------------------------------
032200* DISPLAY-THE-MENU -- THE EIGHT PICKS, IN NUMBER ORDER.  PICKS 6
032300* AND 7 WERE SLOTTED IN ABOVE THE EXIT LINE RATHER THAN
032400* RENUMBERED IN AFTER PICK 5, SINCE CR-2001-09 AND CR-2002-11
032500* EACH ADDED THEIRS AFTER THE OTHERS WERE ALREADY IN PRODUCTION
032600* AND A CLERK WHO HAD THE OLD MENU MEMORIZED SHOULD NOT HAVE TO
032700* RELEARN THE EARLIER PICKS.
032800*----------------------------------------------------------------
032900 DISPLAY-THE-MENU.
033000     DISPLAY " ".
033100     DISPLAY "    PLEASE SELECT:".
033200     DISPLAY " ".
033300     DISPLAY "          1.  PARSE AND FORMAT A MONEY VALUE".
033400     DISPLAY "          2.  CONVERT A MONEY VALUE".
033500     DISPLAY "          3.  RUNNING CALCULATOR".
033600     DISPLAY "          4.  CURRENCY LOOKUP".
033700     DISPLAY "          5.  DISPLAY MESSAGE CATALOG".
033800     DISPLAY "          6.  COMPARE TWO MONEY VALUES".
033900     DISPLAY "          7.  PARSE A MONEY VALUE TEXT STRING".
034000     DISPLAY " ".
034100     DISPLAY "          0.  EXIT".
034200
034300*----------------------------------------------------------------
034400* ACCEPT-MENU-PICK / RE-ACCEPT-MENU-PICK -- SPLIT INTO TWO
034500* PARAGRAPHS SO THE RE-PROMPT TEXT ONLY DISPLAYS ON A RETRY,
034600* NOT ON THE FIRST ASK.
034700*----------------------------------------------------------------
034800 ACCEPT-MENU-PICK.
034900     DISPLAY "YOUR CHOICE (0-7)?".
035000     ACCEPT WB-MENU-PICK.
035100
035200 RE-ACCEPT-MENU-PICK.
035300     DISPLAY "INVALID SELECTION - PLEASE RE-TRY.".
035400     PERFORM ACCEPT-MENU-PICK.
035500
035600*----------------------------------------------------------------
035700* DO-THE-PICK -- ONE ARM PER MENU PICK.  EACH ARM BUMPS ITS OWN
035800* COUNT ROW BEFORE RUNNING ITS TEST PARAGRAPH SO A PICK THAT
035900* ABORTS PARTWAY THROUGH (A BAD AMOUNT, AN UNKNOWN CURRENCY)
036000* STILL SHOWS UP IN THE END-OF-SESSION TALLY.  WHEN OTHER NEVER
036100* FIRES IN PRACTICE SINCE RE-ACCEPT-MENU-PICK ALREADY GUARANTEED
036200* A VALID DIGIT, BUT IT IS LEFT IN AS A SAFETY NET THE SAME WAY
036300* BUMP-OPERATION-COUNT'S SEARCH AT END IS IN MONYBAT01.
036400*----------------------------------------------------------------
036500 DO-THE-PICK.
036600     EVALUATE WB-MENU-PICK
036700         WHEN 1
036800             ADD 1 TO PC-COUNT (1)
036900             PERFORM TEST-PARSE-MONEY-VALUE THRU
037000                 TEST-PARSE-MONEY-VALUE-EXIT
037100         WHEN 2
037200             ADD 1 TO PC-COUNT (2)
037300             PERFORM TEST-CONVERT-MONEY-VALUE THRU
037400                 TEST-CONVERT-MONEY-VALUE-EXIT
037500         WHEN 3
037600             ADD 1 TO PC-COUNT (3)
037700             PERFORM TEST-CALCULATOR THRU
037800                 TEST-CALCULATOR-EXIT
037900         WHEN 4
038000             ADD 1 TO PC-COUNT (4)
038100             PERFORM TEST-CURRENCY-LOOKUP THRU
038200                 TEST-CURRENCY-LOOKUP-EXIT
038300         WHEN 5
038400             ADD 1 TO PC-COUNT (5)
038500             PERFORM TEST-DISPLAY-MESSAGES
038600         WHEN 6
038700             ADD 1 TO PC-COUNT (6)
038800             PERFORM TEST-COMPARE-MONEY-VALUES THRU
038900                 TEST-COMPARE-MONEY-VALUES-EXIT
039000         WHEN 7
039100             ADD 1 TO PC-COUNT (7)
039200             PERFORM TEST-PARSE-MONEY-TEXT THRU
039300                 TEST-PARSE-MONEY-TEXT-EXIT
039400         WHEN OTHER
039500             CONTINUE.
039600
039700     PERFORM GET-MENU-PICK.
039800
039900*----------------------------------------------------------------
040000* ENTER-AN-AMOUNT / ENTER-A-CURRENCY ARE SHARED BY EVERY PICK
040100* THAT NEEDS ONE OPERAND FROM THE KEYBOARD.  WB-AMOUNT-OK AND
040200* WB-CURRENCY-FOUND ARE SET FOR THE CALLER TO TEST.
040300*----------------------------------------------------------------
040400 ENTER-AN-AMOUNT.
040500     MOVE "N" TO WB-AMOUNT-OK.
040600     DISPLAY "AMOUNT (0.00 TO 99999999999.99)?".
040700     ACCEPT WB-ENTRY-DISPLAY WITH CONVERSION.
040800     MOVE WB-ENTRY-DISPLAY TO WB-ENTRY-FIELD.
040900*    CR-2001-08 -- REJECT A NEGATIVE AMOUNT HERE, AT THE
041000*    KEYBOARD, RATHER THAN LETTING IT FALL THROUGH TO THE
041100*    FACTORY'S INVALID-VALUE MESSAGE FURTHER DOWN.
041200     IF WB-ENTRY-FIELD < ZERO
041300         DISPLAY MON-MSG-TEXT (6)
041400     ELSE
041500         MOVE "Y" TO WB-AMOUNT-OK.
041600
041700*    ENTER-A-CURRENCY ACCEPTS EITHER NOTATION -- A 3-LETTER ISO
041800*    CODE (USD) OR A 1-CHARACTER SYMBOL ($ E Y L) -- AND TELLS
041900*    THEM APART BY WHETHER THE SECOND AND THIRD POSITIONS ARE
042000*    BLANK.  A LEADING DIGIT IS REJECTED OUTRIGHT SINCE NEITHER
042100*    NOTATION EVER STARTS WITH ONE.
042200 ENTER-A-CURRENCY.
042300     DISPLAY "CURRENCY -- ISO CODE (USD) OR SYMBOL ($ E Y L)?".
042400     MOVE SPACE TO WB-ENTRY-CURRENCY.
042500     ACCEPT WB-ENTRY-CURRENCY.
042600     MOVE "N" TO WB-CURRENCY-FOUND.
042700     IF WB-ENTRY-CURRENCY (1:1) IS DIGITS-ONLY
042800         DISPLAY MON-MSG-TEXT (7)
042900         GO TO ENTER-A-CURRENCY-EXIT.
043000     IF WB-ENTRY-CURRENCY (2:2) = SPACES
043100         MOVE "Y" TO WB-ENTRY-IS-SYMBOL
043200         PERFORM LOOKUP-CURRENCY-BY-SYMBOL
043300     ELSE
043400         MOVE "N" TO WB-ENTRY-IS-SYMBOL
043500         PERFORM LOOKUP-CURRENCY-BY-ISO-CODE.
043600
043700 ENTER-A-CURRENCY-EXIT.
043800     EXIT.
043900
044000*----------------------------------------------------------------
044100* LOOKUP-CURRENCY-BY-SYMBOL / LOOKUP-CURRENCY-BY-ISO-CODE BOTH
044200* SEARCH CONVERSION-FACTOR-ENTRY, THE SAME TABLE MONYBAT01
044300* SEARCHES FOR EVERY MONEY-VALUE IT BUILDS -- ONLY THE COMPARE
044400* KEY DIFFERS.  THE SYMBOL SEARCH ALSO MOVES THE MATCHED ISO
044500* CODE BACK INTO WB-ENTRY-CURRENCY SO EVERY CALLER AFTER THIS
044600* POINT CAN ASSUME THE ISO FORM NO MATTER WHICH NOTATION WAS
044700* TYPED.
044800*----------------------------------------------------------------
044900 LOOKUP-CURRENCY-BY-SYMBOL.
045000     SET CF-INDEX TO 1.
045100     SEARCH CONVERSION-FACTOR-ENTRY
045200         AT END
045300           MOVE "N" TO WB-CURRENCY-FOUND
045400         WHEN CF-SYMBOL (CF-INDEX) = WB-ENTRY-CURRENCY (1:1)
045500           MOVE "Y" TO WB-CURRENCY-FOUND
045600           MOVE CF-CURRENCY (CF-INDEX) TO WB-ENTRY-CURRENCY.
045700
045800 LOOKUP-CURRENCY-BY-ISO-CODE.
045900     SET CF-INDEX TO 1.
046000     SEARCH CONVERSION-FACTOR-ENTRY
046100         AT END
046200           MOVE "N" TO WB-CURRENCY-FOUND
046300         WHEN CF-CURRENCY (CF-INDEX) = WB-ENTRY-CURRENCY
046400           MOVE "Y" TO WB-CURRENCY-FOUND.
046500
046600*----------------------------------------------------------------
046700* PICK 1 -- MONEY-VALUE-FACTORY-RULES PLUS CURRENCYFORMATTER.
046800* BUILDS MONEY-VALUE-1, THEN SHOWS ITS SYMBOL FORM AND ISO FORM
046900* IF VALID, OR THE FACTORY'S INVALID-VALUE TEXT IF NOT.
047000*----------------------------------------------------------------
047100 TEST-PARSE-MONEY-VALUE.
047200     PERFORM ENTER-AN-AMOUNT.
047300     PERFORM ENTER-A-CURRENCY THRU ENTER-A-CURRENCY-EXIT.
047400     MOVE "Y" TO MV1-VALID-FLAG.
047500     IF (NOT WB-AMOUNT-IS-OK) OR (NOT WB-CURRENCY-FOUND-YES)
047600         MOVE "N" TO MV1-VALID-FLAG.
047700     IF NOT MV1-VALID
047800         DISPLAY MON-MSG-TEXT (1)
047900         GO TO TEST-PARSE-MONEY-VALUE-EXIT.
048000
048100     MOVE WB-ENTRY-FIELD TO MV1-AMOUNT.
048200     MOVE WB-ENTRY-CURRENCY TO MV1-CURRENCY.
048300     PERFORM FORMAT-MONEY-VALUE-1.
048400
048500 TEST-PARSE-MONEY-VALUE-EXIT.
048600     EXIT.
048700
048800*----------------------------------------------------------------
048900* CURRENCYFORMATTER -- SYMBOL FORM IS SYMBOL FOLLOWED BY THE
049000* EDITED AMOUNT; ISO FORM IS THE AMOUNT FOLLOWED BY THE THREE
049100* LETTER CODE.  BOTH FORMS ARE SHOWN EVERY TIME SO A CLERK DOES
049200* NOT HAVE TO RUN PICK 1 TWICE TO SEE EACH NOTATION.
049300*----------------------------------------------------------------
049400 FORMAT-MONEY-VALUE-1.
049500     MOVE MV1-AMOUNT TO WB-ENTRY-DISPLAY.
049600     SET CF-INDEX TO 1.
049700     SEARCH CONVERSION-FACTOR-ENTRY
049800         WHEN CF-CURRENCY (CF-INDEX) = MV1-CURRENCY
049900           DISPLAY "SYMBOL FORM: " CF-SYMBOL (CF-INDEX)
050000               WB-ENTRY-DISPLAY.
050100     DISPLAY "ISO FORM:    " WB-ENTRY-DISPLAY " " MV1-CURRENCY.
050200
050300*----------------------------------------------------------------
050400* PICK 2 -- CONVERTER.CONVERT-TO-TARGET BY NEUTRAL FACTOR RATIO,
050500* SAME RULE MONYBAT01 USES FOR A CONV TRANSACTION WITH NO RATE
050600* TYPE GIVEN.  THIS PICK NEVER OFFERS THE PAIRWISE RATE TABLE --
050700* A CLERK WHO NEEDS THAT PATH CHECKED WATCHES THE BATCH RUN'S
050800* CONTROL REPORT INSTEAD.
050900*----------------------------------------------------------------
051000 TEST-CONVERT-MONEY-VALUE.
051100     PERFORM ENTER-AN-AMOUNT.
051200     PERFORM ENTER-A-CURRENCY THRU ENTER-A-CURRENCY-EXIT.
051300     IF (NOT WB-AMOUNT-IS-OK) OR (NOT WB-CURRENCY-FOUND-YES)
051400         DISPLAY MON-MSG-TEXT (1)
051500         GO TO TEST-CONVERT-MONEY-VALUE-EXIT.
051600
051700     MOVE WB-ENTRY-FIELD TO MV1-AMOUNT.
051800     MOVE WB-ENTRY-CURRENCY TO MV1-CURRENCY.
051900
052000     DISPLAY "CONVERT TO -- ISO CODE (USD) OR SYMBOL ($ E Y L)?".
052100     MOVE SPACE TO WB-ENTRY-CURRENCY.
052200     ACCEPT WB-ENTRY-CURRENCY.
052300     MOVE "N" TO WB-CURRENCY-FOUND.
052400     IF WB-ENTRY-CURRENCY (2:2) = SPACES
052500         PERFORM LOOKUP-CURRENCY-BY-SYMBOL
052600     ELSE
052700         PERFORM LOOKUP-CURRENCY-BY-ISO-CODE.
052800     IF NOT WB-CURRENCY-FOUND-YES
052900         DISPLAY MON-MSG-TEXT (7)
053000         GO TO TEST-CONVERT-MONEY-VALUE-EXIT.
053100
053200*    THE RATIO WORK BELOW IS THE SAME FACTOR-FROM / FACTOR-TO
053300*    DIVISION MONYBAT01'S CONVERT-MV1-TO-TARGET-BY-FACTOR DOES
053400*    -- KEPT HERE RATHER THAN SHARED SINCE THIS PROGRAM DOES
053500*    NOT CARRY A TR-CURRENCY-2 FIELD TO PERFORM AGAINST.
053600     MOVE WB-ENTRY-CURRENCY TO WB-TARGET-CURRENCY.
053700     SET CF-INDEX TO 1.
053800     SEARCH CONVERSION-FACTOR-ENTRY
053900         WHEN CF-CURRENCY (CF-INDEX) = MV1-CURRENCY
054000           MOVE CF-TO-NEUTRAL (CF-INDEX) TO WB-FACTOR-FROM.
054100     SET CF-INDEX TO 1.
054200     SEARCH CONVERSION-FACTOR-ENTRY
054300         WHEN CF-CURRENCY (CF-INDEX) = WB-TARGET-CURRENCY
054400           MOVE CF-TO-NEUTRAL (CF-INDEX) TO WB-FACTOR-TO.
054500     COMPUTE WB-FACTOR-RATIO ROUNDED =
054600         WB-FACTOR-FROM / WB-FACTOR-TO.
054700     COMPUTE MVW-AMOUNT ROUNDED =
054800         MV1-AMOUNT * WB-FACTOR-RATIO.
054900     MOVE WB-TARGET-CURRENCY TO MVW-CURRENCY.
055000     MOVE WB-TARGET-CURRENCY TO MV1-CURRENCY.
055100     MOVE MVW-AMOUNT TO MV1-AMOUNT.
055200     PERFORM FORMAT-MONEY-VALUE-1.
055300
055400 TEST-CONVERT-MONEY-VALUE-EXIT.
055500     EXIT.
055600
055700*----------------------------------------------------------------
055800* PICK 3 -- CALCULATOR.  A STATEFUL ACCUMULATOR KEPT IN
055900* MONEY-VALUE-WORK ACROSS AS MANY OPERATIONS AS THE OPERATOR
056000* WANTS THIS SESSION.  THE FIRST ENTRY STARTS THE ACCUMULATOR;
056100* EVERY ENTRY AFTER THAT CONVERTS ITS OPERAND TO USD AND APPLIES
056200* THE CHOSEN OPERATION, EXACTLY AS MONYBAT01 DOES FOR A
056300* TRANSACTION-RECORD PAIR.  THE GO TO AT THE TOP IS WHAT LETS
056400* ONE PARAGRAPH SERVE BOTH "START A NEW RUN" AND "ADD TO THE
056500* RUN ALREADY IN PROGRESS" WITHOUT AN EXTRA MENU PICK FOR EACH.
056600*----------------------------------------------------------------
056700 TEST-CALCULATOR.
056800     IF WB-CALC-IS-STARTED
056900         GO TO TEST-CALCULATOR-NEXT-ENTRY.
057000
057100     DISPLAY "STARTING A NEW ACCUMULATOR.".
057200     PERFORM ENTER-AN-AMOUNT.
057300     PERFORM ENTER-A-CURRENCY THRU ENTER-A-CURRENCY-EXIT.
057400     IF (NOT WB-AMOUNT-IS-OK) OR (NOT WB-CURRENCY-FOUND-YES)
057500         DISPLAY MON-MSG-TEXT (1)
057600         GO TO TEST-CALCULATOR-EXIT.
057700
057800     MOVE WB-ENTRY-FIELD TO MV1-AMOUNT.
057900     MOVE WB-ENTRY-CURRENCY TO MV1-CURRENCY.
058000     MOVE "Y" TO MV1-VALID-FLAG.
058100     PERFORM CONVERT-ONE-TO-NEUTRAL.
058200     MOVE MV1-AMOUNT TO MVW-AMOUNT.
058300     MOVE "USD" TO MVW-CURRENCY.
058400     MOVE "Y" TO WB-CALC-STARTED.
058500     ADD 1 TO WB-CALC-ENTRIES.
058600     PERFORM DISPLAY-CALC-TOTAL.
058700     GO TO TEST-CALCULATOR-EXIT.
058800
058900*    THE ACCUMULATOR IS ALREADY RUNNING -- SHOW THE RUNNING
059000*    TOTAL, ASK FOR THE NEXT OPERATION AND OPERAND, THEN APPLY
059100*    IT.  A ZERO DIVISOR IS CAUGHT BELOW THE SAME WAY MONYBAT01'S
059200*    DO-DIVIDE CATCHES IT.
059300 TEST-CALCULATOR-NEXT-ENTRY.
059400     DISPLAY "RUNNING TOTAL:".
059500     PERFORM DISPLAY-CALC-TOTAL.
059600     DISPLAY "OPERATION (ADD SUB MUL DIV)?".
059700     ACCEPT WB-OPERATION-PICK.
059800     PERFORM ENTER-AN-AMOUNT.
059900     PERFORM ENTER-A-CURRENCY THRU ENTER-A-CURRENCY-EXIT.
060000     IF (NOT WB-AMOUNT-IS-OK) OR (NOT WB-CURRENCY-FOUND-YES)
060100         DISPLAY MON-MSG-TEXT (1)
060200         GO TO TEST-CALCULATOR-EXIT.
060300
060400     MOVE WB-ENTRY-FIELD TO MV1-AMOUNT.
060500     MOVE WB-ENTRY-CURRENCY TO MV1-CURRENCY.
060600     MOVE "Y" TO MV1-VALID-FLAG.
060700     PERFORM CONVERT-ONE-TO-NEUTRAL.
060800
060900     EVALUATE TRUE
061000         WHEN WB-OP-PICK-ADD
061100             COMPUTE MVW-AMOUNT ROUNDED =
061200                 MVW-AMOUNT + MV1-AMOUNT
061300         WHEN WB-OP-PICK-SUB
061400             COMPUTE MVW-AMOUNT ROUNDED =
061500                 MVW-AMOUNT - MV1-AMOUNT
061600         WHEN WB-OP-PICK-MUL
061700             COMPUTE MVW-AMOUNT ROUNDED =
061800                 MVW-AMOUNT * MV1-AMOUNT
061900         WHEN WB-OP-PICK-DIV
062000             IF MV1-AMOUNT = ZERO
062100                 DISPLAY MON-MSG-TEXT (4)
062200                 GO TO TEST-CALCULATOR-EXIT
062300             ELSE
062400                 COMPUTE MVW-AMOUNT ROUNDED =
062500                     MVW-AMOUNT / MV1-AMOUNT
062600         WHEN OTHER
062700             DISPLAY "INVALID OPERATION PICK."
062800             GO TO TEST-CALCULATOR-EXIT.
062900
063000     ADD 1 TO WB-CALC-ENTRIES.
063100     PERFORM DISPLAY-CALC-TOTAL.
063200
063300 TEST-CALCULATOR-EXIT.
063400     EXIT.
063500
063600*----------------------------------------------------------------
063700* CONVERT-ONE-TO-NEUTRAL IS THE SAME CONVERTER RULE AS
063800* CONVERT-MV1-TO-NEUTRAL IN MONYBAT01, KEPT HERE SINCE MONYTST01
063900* DOES NOT COPY FDMONTRN.CBL/FDMONRES.CBL AND HAS NO
064000* TRANSACTION-RECORD TO CARRY THE LOGIC ON.
064100*----------------------------------------------------------------
064200 CONVERT-ONE-TO-NEUTRAL.
064300     SET CF-INDEX TO 1.
064400     SEARCH CONVERSION-FACTOR-ENTRY
064500         AT END
064600           MOVE "N" TO MV1-VALID-FLAG
064700         WHEN CF-CURRENCY (CF-INDEX) = MV1-CURRENCY
064800           COMPUTE MV1-AMOUNT ROUNDED =
064900               MV1-AMOUNT * CF-TO-NEUTRAL (CF-INDEX)
065000           MOVE "USD" TO MV1-CURRENCY.
065100
065200*----------------------------------------------------------------
065300* DISPLAY-CALC-TOTAL -- SHOWS THE RUNNING TOTAL AND HOW MANY
065400* ENTRIES HAVE GONE INTO IT SO FAR.
065500*----------------------------------------------------------------
065600 DISPLAY-CALC-TOTAL.
065700     MOVE MVW-AMOUNT TO WB-ENTRY-DISPLAY.
065800     DISPLAY WB-ENTRY-DISPLAY " USD (" WB-CALC-ENTRIES
065900         " ENTRIES)".
066000
066100*----------------------------------------------------------------
066200* PICK 4 -- CURRENCY LOOKUP, EITHER NOTATION.  SHOWS THE THREE
066300* FACTS A CLERK USUALLY WANTS ABOUT A CURRENCY -- ITS ISO CODE,
066400* ITS SYMBOL, AND ITS FACTOR TO NEUTRAL (USD) -- WITHOUT HAVING
066500* TO DUMP WSCURTAB.CBL.
066600*----------------------------------------------------------------
066700 TEST-CURRENCY-LOOKUP.
066800     PERFORM ENTER-A-CURRENCY THRU ENTER-A-CURRENCY-EXIT.
066900     IF NOT WB-CURRENCY-FOUND-YES
067000         DISPLAY MON-MSG-TEXT (7)
067100         GO TO TEST-CURRENCY-LOOKUP-EXIT.
067200
067300     SET CF-INDEX TO 1.
067400     SEARCH CONVERSION-FACTOR-ENTRY
067500         WHEN CF-CURRENCY (CF-INDEX) = WB-ENTRY-CURRENCY
067600           DISPLAY "ISO CODE:        " CF-CURRENCY (CF-INDEX)
067700           DISPLAY "SYMBOL:          " CF-SYMBOL (CF-INDEX)
067800           DISPLAY "FACTOR TO USD:   " CF-TO-NEUTRAL (CF-INDEX).
067900
068000 TEST-CURRENCY-LOOKUP-EXIT.
068100     EXIT.
068200
068300*----------------------------------------------------------------
068400* PICK 5 -- MESSAGEHANDLING/CONSTERRORMESSAGES CATALOG.  RUNS
068500* THROUGH ALL SEVEN FIXED TEXTS IN ORDER SO A CLERK CAN MATCH A
068600* RESULT STATUS SEEN ON THE CONTROL REPORT BACK TO ITS WORDING
068700* WITHOUT HAVING TO ASK A PROGRAMMER.
068800*----------------------------------------------------------------
068900 TEST-DISPLAY-MESSAGES.
069000     PERFORM DISPLAY-ONE-MESSAGE
069100         VARYING MON-MSG-INDEX FROM 1 BY 1
069200         UNTIL MON-MSG-INDEX > 7.
069300
069400*----------------------------------------------------------------
069500* DISPLAY-ONE-MESSAGE -- ONE CATALOG ENTRY PER ITERATION, DRIVEN
069600* BY THE VARYING CLAUSE ABOVE.
069700*----------------------------------------------------------------
069800 DISPLAY-ONE-MESSAGE.
069900     DISPLAY MON-MSG-TEXT (MON-MSG-INDEX).
070000
070100*----------------------------------------------------------------
070200* PICK 6 -- COMPARISON RULE.  TWO MONEY VALUES COMPARE BY THEIR
070300* NEUTRAL-CURRENCY AMOUNTS EXPRESSED IN CENTS -- A NEGATIVE
070400* WB-CENTS-DIFF MEANS THE FIRST VALUE IS THE SMALLER OF THE TWO.
070500* AN INVALID MONEY VALUE IS NEVER CONVERTED OR COMPARED BY
070600* AMOUNT -- TWO INVALID VALUES ARE TAKEN AS EQUAL, AND ONE
070700* INVALID AGAINST ONE GOOD VALUE IS ALWAYS NOT EQUAL.
070800*                                            DO 10/18/01 CR-2001-09
070900*----------------------------------------------------------------
071000 TEST-COMPARE-MONEY-VALUES.
071100     DISPLAY "FIRST MONEY VALUE --".
071200     PERFORM ENTER-AN-AMOUNT.
071300     PERFORM ENTER-A-CURRENCY THRU ENTER-A-CURRENCY-EXIT.
071400     MOVE "Y" TO MV1-VALID-FLAG.
071500     IF (NOT WB-AMOUNT-IS-OK) OR (NOT WB-CURRENCY-FOUND-YES)
071600         MOVE "N" TO MV1-VALID-FLAG.
071700     MOVE WB-ENTRY-FIELD TO MV1-AMOUNT.
071800     MOVE WB-ENTRY-CURRENCY TO MV1-CURRENCY.
071900     IF MV1-VALID
072000         PERFORM CONVERT-ONE-TO-NEUTRAL.
072100
072200     DISPLAY "SECOND MONEY VALUE --".
072300     PERFORM ENTER-AN-AMOUNT.
072400     PERFORM ENTER-A-CURRENCY THRU ENTER-A-CURRENCY-EXIT.
072500     MOVE "Y" TO MV2-VALID-FLAG.
072600     IF (NOT WB-AMOUNT-IS-OK) OR (NOT WB-CURRENCY-FOUND-YES)
072700         MOVE "N" TO MV2-VALID-FLAG.
072800     MOVE WB-ENTRY-FIELD TO MV2-AMOUNT.
072900     MOVE WB-ENTRY-CURRENCY TO MV2-CURRENCY.
073000     IF MV2-VALID
073100         PERFORM CONVERT-TWO-TO-NEUTRAL.
073200
073300*    BOTH INVALID IS EQUAL; ONE INVALID AGAINST ONE GOOD IS
073400*    NEVER EQUAL -- SEE THE PARAGRAPH BANNER ABOVE.
073500     IF (NOT MV1-VALID) AND (NOT MV2-VALID)
073600         DISPLAY "EQUAL -- BOTH MONEY VALUES ARE INVALID."
073700         GO TO TEST-COMPARE-MONEY-VALUES-EXIT.
073800
073900     IF (NOT MV1-VALID) OR (NOT MV2-VALID)
074000         DISPLAY "NOT EQUAL -- ONE MONEY VALUE IS INVALID."
074100         GO TO TEST-COMPARE-MONEY-VALUES-EXIT.
074200
074300*    BOTH VALUES ARE GOOD AND ALREADY CONVERTED TO NEUTRAL
074400*    (USD) -- THE COMPARISON IS JUST THE DOLLAR DIFFERENCE
074500*    RESTATED IN WHOLE CENTS SO A ONE-CENT ROUNDING DIFFERENCE
074600*    NEVER SHOWS AS EQUAL.
074700     COMPUTE WB-CENTS-DIFF =
074800         (MV1-AMOUNT - MV2-AMOUNT) * 100.
074900     IF WB-CENTS-DIFF = ZERO
075000         DISPLAY "EQUAL -- CENTS DIFFERENCE IS ZERO."
075100     ELSE
075200         DISPLAY "NOT EQUAL -- CENTS DIFFERENCE IS " WB-CENTS-DIFF.
075300
075400 TEST-COMPARE-MONEY-VALUES-EXIT.
075500     EXIT.
075600
075700*----------------------------------------------------------------
075800* CONVERT-TWO-TO-NEUTRAL IS THE SAME CONVERTER RULE AS
075900* CONVERT-ONE-TO-NEUTRAL, RUN AGAINST MONEY-VALUE-2 INSTEAD OF
076000* MONEY-VALUE-1 -- NEEDED ONLY BY PICK 6, WHICH IS THE ONLY PICK
076100* THAT EVER HOLDS TWO MONEY VALUES AT ONCE.
076200*----------------------------------------------------------------
076300 CONVERT-TWO-TO-NEUTRAL.
076400     SET CF-INDEX TO 1.
076500     SEARCH CONVERSION-FACTOR-ENTRY
076600         AT END
076700           MOVE "N" TO MV2-VALID-FLAG
076800         WHEN CF-CURRENCY (CF-INDEX) = MV2-CURRENCY
076900           COMPUTE MV2-AMOUNT ROUNDED =
077000               MV2-AMOUNT * CF-TO-NEUTRAL (CF-INDEX)
077100           MOVE "USD" TO MV2-CURRENCY.
077200
077300*----------------------------------------------------------------
077400* PICK 7 -- MONEYVALUEFACTORY'S TEXT CONSTRUCTOR.  A CLERK TYPES
077500* ONE STRING WITH THE DESIGNATOR EITHER BEFORE THE AMOUNT
077600* ($000001234.56) OR AFTER IT, EITHER AS A ONE-CHARACTER SYMBOL
077700* (000001234.56E) OR A THREE-LETTER ISO CODE (000001234.56USD) --
077800* SPLIT-MONEY-TEXT-DESIGNATOR WORKS OUT WHICH LAYOUT WAS TYPED
077900* AND HANDS BACK AN AMOUNT AND CURRENCY THE SAME WAY
078000* ENTER-AN-AMOUNT/ENTER-A-CURRENCY DO FOR EVERY OTHER PICK, SO
078100* FORMAT-MONEY-VALUE-1 CAN BE REUSED UNCHANGED.
078200*                                            RH 07/01/02 CR-2002-11
078300*----------------------------------------------------------------
078400 TEST-PARSE-MONEY-TEXT.
078500     MOVE SPACE TO WB-TEXT-ENTRY-AREA.
078600     DISPLAY "ENTER ONE MONEY STRING -- DESIGNATOR BEFORE OR".
078700     DISPLAY "AFTER THE AMOUNT (EXAMPLES: $000001234.56  OR".
078800     DISPLAY "000001234.56USD  OR  000001234.56E)?".
078900     ACCEPT WB-TEXT-ENTRY-AREA.
079000     PERFORM SPLIT-MONEY-TEXT-DESIGNATOR THRU
079100         SPLIT-MONEY-TEXT-DESIGNATOR-EXIT.
079200     IF NOT WB-CURRENCY-FOUND-YES
079300         DISPLAY MON-MSG-TEXT (7)
079400         GO TO TEST-PARSE-MONEY-TEXT-EXIT.
079500
079600     MOVE WB-ENTRY-FIELD TO MV1-AMOUNT.
079700     MOVE WB-ENTRY-CURRENCY TO MV1-CURRENCY.
079800     MOVE "Y" TO MV1-VALID-FLAG.
079900     PERFORM FORMAT-MONEY-VALUE-1.
080000
080100 TEST-PARSE-MONEY-TEXT-EXIT.
080200     EXIT.
080300
080400*    SPLIT-MONEY-TEXT-DESIGNATOR -- THE LEADING VIEW IS TRIED
080500*    FIRST SINCE A SYMBOL IN POSITION ONE IS UNAMBIGUOUS.  IF
080600*    POSITION ONE IS NOT ONE OF THE FOUR SYMBOLS THE STRING IS
080700*    RE-READ THROUGH THE TRAILING VIEW -- BLANK IN THE LAST TWO
080800*    DESIGNATOR BYTES MEANS A ONE-CHARACTER SYMBOL WAS TYPED
080900*    LAST, OTHERWISE ALL THREE BYTES ARE TAKEN AS AN ISO CODE.
081000*    THE AMOUNT SUB-FIELDS DE-EDIT ON THE MOVE TO WB-ENTRY-FIELD
081100*    THE SAME WAY WB-ENTRY-DISPLAY DOES IN ENTER-AN-AMOUNT -- NO
081200*    SIGN CAN EVER APPEAR IN A TYPED DESIGNATOR FIELD, SO THERE
081300*    IS NO NEGATIVE-AMOUNT TEST HERE; THE FACTORY'S REJECTION
081400*    RULE IS ALREADY EXERCISED BY PICKS 1, 3 AND 6 ABOVE.
081500 SPLIT-MONEY-TEXT-DESIGNATOR.
081600     MOVE "N" TO WB-CURRENCY-FOUND.
081700     IF WB-TEXT-LEADING-DESIGNATOR = "$" OR "E" OR "Y" OR "L"
081800         MOVE WB-TEXT-LEADING-AMOUNT TO WB-ENTRY-FIELD
081900         MOVE WB-TEXT-LEADING-DESIGNATOR TO WB-ENTRY-CURRENCY
082000         MOVE "Y" TO WB-ENTRY-IS-SYMBOL
082100         PERFORM LOOKUP-CURRENCY-BY-SYMBOL
082200         GO TO SPLIT-MONEY-TEXT-DESIGNATOR-EXIT.
082300
082400     IF WB-TEXT-TRAILING-DESIGNATOR (2:2) = SPACES
082500         MOVE WB-TEXT-TRAILING-AMOUNT TO WB-ENTRY-FIELD
082600         MOVE WB-TEXT-TRAILING-DESIGNATOR (1:1) TO WB-ENTRY-CURRENCY
082700         MOVE "Y" TO WB-ENTRY-IS-SYMBOL
082800         PERFORM LOOKUP-CURRENCY-BY-SYMBOL
082900     ELSE
083000         MOVE WB-TEXT-TRAILING-AMOUNT TO WB-ENTRY-FIELD
083100         MOVE WB-TEXT-TRAILING-DESIGNATOR TO WB-ENTRY-CURRENCY
083200         MOVE "N" TO WB-ENTRY-IS-SYMBOL
083300         PERFORM LOOKUP-CURRENCY-BY-ISO-CODE.
083400
083500 SPLIT-MONEY-TEXT-DESIGNATOR-EXIT.
083600     EXIT.
