000100*----------------------------------------------------------------
000200* WSMONVAL.CBL
000300* MONEY-VALUE WORKING STORAGE LAYOUT.
000400* ONE MONEY-VALUE HOLDS ONE MONETARY AMOUNT PLUS THE CURRENCY
000500* IT IS STATED IN.  EVERY ARITHMETIC AND CONVERSION ROUTINE IN
000600* MONYBAT01/MONYTST01 WORKS FROM A PAIR OF THESE.
000700*
000800* MV-VALID-FLAG IS SET TO "N" BY MONEY-VALUE-FACTORY-RULES
000900* WHENEVER THE AMOUNT OR CURRENCY ON THE RECORD COULD NOT BE
001000* TRUSTED -- CALLERS MUST TEST MV-VALID BEFORE USING MV-AMOUNT.
001100*                                            RH 03/11/88
001200*----------------------------------------------------------------
001300 01  MONEY-VALUE-1.
001400     05  MV1-AMOUNT                   PIC S9(13)V99.
001500     05  MV1-CURRENCY                 PIC X(03).
001600     05  MV1-VALID-FLAG               PIC X(01).
001700         88  MV1-VALID                VALUE "Y".
001800         88  MV1-NOT-VALID            VALUE "N".
001900     05  FILLER                       PIC X(05).
002000
002100 01  MONEY-VALUE-2.
002200     05  MV2-AMOUNT                   PIC S9(13)V99.
002300     05  MV2-CURRENCY                 PIC X(03).
002400     05  MV2-VALID-FLAG               PIC X(01).
002500         88  MV2-VALID                VALUE "Y".
002600         88  MV2-NOT-VALID            VALUE "N".
002700     05  FILLER                       PIC X(05).
002800
002900*----------------------------------------------------------------
003000* THE WORK MONEY-VALUE IS USED ANY TIME A PARAGRAPH NEEDS A
003100* THIRD MONEY-VALUE TO HOLD AN INTERMEDIATE RESULT -- A
003200* CONVERSION, AN ARITHMETIC RESULT, OR THE CALCULATOR
003300* ACCUMULATOR IN MONYTST01.
003400*----------------------------------------------------------------
003500 01  MONEY-VALUE-WORK.
003600     05  MVW-AMOUNT                   PIC S9(13)V99.
003700     05  MVW-CURRENCY                 PIC X(03).
003800     05  MVW-VALID-FLAG               PIC X(01).
003900         88  MVW-VALID                VALUE "Y".
004000         88  MVW-NOT-VALID            VALUE "N".
004100     05  FILLER                       PIC X(05).
004200
004300*----------------------------------------------------------------
004400* SENTINEL USED WHEN A ROUTINE HAS NO MONEY-VALUE TO RETURN --
004500* COPIED OVER THE CALLER'S WORK AREA, NEVER USED FOR ARITHMETIC.
004600*----------------------------------------------------------------
004700 01  INVALID-MONEY-VALUE.
004800     05  IMV-AMOUNT                   PIC S9(13)V99 VALUE ZERO.
004900     05  IMV-CURRENCY                 PIC X(03) VALUE "INV".
005000     05  IMV-VALID-FLAG               PIC X(01) VALUE "N".
005100     05  FILLER                       PIC X(05) VALUE SPACE.
