000100*----------------------------------------------------------------
000200* SLMONRES.CBL
000300* FILE-CONTROL ENTRY FOR THE MONEY RESULT FILE (BATCH OUTPUT
000400* FROM MONYBAT01) -- ONE RESULT-RECORD PER TRANSACTION-RECORD
000500* READ, SAME ORDER.
000600*                                            RH 03/11/88
000700*----------------------------------------------------------------
000800     SELECT RESULT-FILE
000900         ASSIGN TO "MONRSLT"
001000         ORGANIZATION IS LINE SEQUENTIAL.
