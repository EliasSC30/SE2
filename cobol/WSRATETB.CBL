000100*----------------------------------------------------------------
000200* WSRATETB.CBL
000300* FIXED-EXCHANGE-RATE-PROVIDER TABLE -- PAIRWISE RATES KEYED BY
000400* FROM-CURRENCY, TO-CURRENCY AND RATE TYPE (R = REALTIME,
000500* M = MONTHLY, D = DAILY).  USED ONLY WHEN A TRANSACTION ASKS
000600* FOR A CONV USING A RATE TYPE -- OTHERWISE THE NEUTRAL-FACTOR
000700* TABLE IN WSCURTAB.CBL IS USED.
000800*
000900* SAME-CURRENCY PAIRS ARE NOT CARRIED HERE -- LOOKUP-EXCHANGE-
001000* RATE FORCES THE RATE TO 1.0 WHEN XR-FROM = XR-TO WITHOUT
001100* SEARCHING THE TABLE.
001200*
001300* RATES ARE TREASURY'S PUBLISHED BOARD RATES, REKEYED EACH
001400* QUARTER -- SEE THE MONYBAT01 CHANGE LOG FOR THE LAST REKEY
001500* DATE.                                      RH 03/18/88
001600*----------------------------------------------------------------
001700 01  EXCHANGE-RATE-TABLE-VALUES.
001800*        FROM  TO   TYPE      RATE
001900     05  FILLER.
002000         10  FILLER  PIC X(03) VALUE "USD".
002100         10  FILLER  PIC X(03) VALUE "EUR".
002200         10  FILLER  PIC X(01) VALUE "R".
002300         10  FILLER  PIC 9(04)V9(04) VALUE 0.9300.
002400     05  FILLER.
002500         10  FILLER  PIC X(03) VALUE "USD".
002600         10  FILLER  PIC X(03) VALUE "EUR".
002700         10  FILLER  PIC X(01) VALUE "M".
002800         10  FILLER  PIC 9(04)V9(04) VALUE 0.9200.
002900     05  FILLER.
003000         10  FILLER  PIC X(03) VALUE "USD".
003100         10  FILLER  PIC X(03) VALUE "EUR".
003200         10  FILLER  PIC X(01) VALUE "D".
003300         10  FILLER  PIC 9(04)V9(04) VALUE 0.9100.
003400     05  FILLER.
003500         10  FILLER  PIC X(03) VALUE "USD".
003600         10  FILLER  PIC X(03) VALUE "JPY".
003700         10  FILLER  PIC X(01) VALUE "R".
003800         10  FILLER  PIC 9(04)V9(04) VALUE 157.7400.
003900     05  FILLER.
004000         10  FILLER  PIC X(03) VALUE "USD".
004100         10  FILLER  PIC X(03) VALUE "JPY".
004200         10  FILLER  PIC X(01) VALUE "M".
004300         10  FILLER  PIC 9(04)V9(04) VALUE 158.7400.
004400     05  FILLER.
004500         10  FILLER  PIC X(03) VALUE "USD".
004600         10  FILLER  PIC X(03) VALUE "JPY".
004700         10  FILLER  PIC X(01) VALUE "D".
004800         10  FILLER  PIC 9(04)V9(04) VALUE 159.7400.
004900     05  FILLER.
005000         10  FILLER  PIC X(03) VALUE "USD".
005100         10  FILLER  PIC X(03) VALUE "GBP".
005200         10  FILLER  PIC X(01) VALUE "R".
005300         10  FILLER  PIC 9(04)V9(04) VALUE 0.7900.
005400     05  FILLER.
005500         10  FILLER  PIC X(03) VALUE "USD".
005600         10  FILLER  PIC X(03) VALUE "GBP".
005700         10  FILLER  PIC X(01) VALUE "M".
005800         10  FILLER  PIC 9(04)V9(04) VALUE 0.7800.
005900     05  FILLER.
006000         10  FILLER  PIC X(03) VALUE "USD".
006100         10  FILLER  PIC X(03) VALUE "GBP".
006200         10  FILLER  PIC X(01) VALUE "D".
006300         10  FILLER  PIC 9(04)V9(04) VALUE 0.7700.
006400     05  FILLER.
006500         10  FILLER  PIC X(03) VALUE "EUR".
006600         10  FILLER  PIC X(03) VALUE "USD".
006700         10  FILLER  PIC X(01) VALUE "R".
006800         10  FILLER  PIC 9(04)V9(04) VALUE 1.0700.
006900     05  FILLER.
007000         10  FILLER  PIC X(03) VALUE "EUR".
007100         10  FILLER  PIC X(03) VALUE "USD".
007200         10  FILLER  PIC X(01) VALUE "M".
007300         10  FILLER  PIC 9(04)V9(04) VALUE 1.0800.
007400     05  FILLER.
007500         10  FILLER  PIC X(03) VALUE "EUR".
007600         10  FILLER  PIC X(03) VALUE "USD".
007700         10  FILLER  PIC X(01) VALUE "D".
007800         10  FILLER  PIC 9(04)V9(04) VALUE 1.0900.
007900     05  FILLER.
008000         10  FILLER  PIC X(03) VALUE "EUR".
008100         10  FILLER  PIC X(03) VALUE "JPY".
008200         10  FILLER  PIC X(01) VALUE "R".
008300         10  FILLER  PIC 9(04)V9(04) VALUE 169.2600.
008400     05  FILLER.
008500         10  FILLER  PIC X(03) VALUE "EUR".
008600         10  FILLER  PIC X(03) VALUE "JPY".
008700         10  FILLER  PIC X(01) VALUE "M".
008800         10  FILLER  PIC 9(04)V9(04) VALUE 170.2600.
008900     05  FILLER.
009000         10  FILLER  PIC X(03) VALUE "EUR".
009100         10  FILLER  PIC X(03) VALUE "JPY".
009200         10  FILLER  PIC X(01) VALUE "D".
009300         10  FILLER  PIC 9(04)V9(04) VALUE 171.2600.
009400     05  FILLER.
009500         10  FILLER  PIC X(03) VALUE "EUR".
009600         10  FILLER  PIC X(03) VALUE "GBP".
009700         10  FILLER  PIC X(01) VALUE "R".
009800         10  FILLER  PIC 9(04)V9(04) VALUE 0.8400.
009900     05  FILLER.
010000         10  FILLER  PIC X(03) VALUE "EUR".
010100         10  FILLER  PIC X(03) VALUE "GBP".
010200         10  FILLER  PIC X(01) VALUE "M".
010300         10  FILLER  PIC 9(04)V9(04) VALUE 0.8300.
010400     05  FILLER.
010500         10  FILLER  PIC X(03) VALUE "EUR".
010600         10  FILLER  PIC X(03) VALUE "GBP".
010700         10  FILLER  PIC X(01) VALUE "D".
010800         10  FILLER  PIC 9(04)V9(04) VALUE 0.8200.
010900     05  FILLER.
011000         10  FILLER  PIC X(03) VALUE "JPY".
011100         10  FILLER  PIC X(03) VALUE "USD".
011200         10  FILLER  PIC X(01) VALUE "R".
011300         10  FILLER  PIC 9(04)V9(04) VALUE 0.0063.
011400     05  FILLER.
011500         10  FILLER  PIC X(03) VALUE "JPY".
011600         10  FILLER  PIC X(03) VALUE "USD".
011700         10  FILLER  PIC X(01) VALUE "M".
011800         10  FILLER  PIC 9(04)V9(04) VALUE 0.0062.
011900     05  FILLER.
012000         10  FILLER  PIC X(03) VALUE "JPY".
012100         10  FILLER  PIC X(03) VALUE "USD".
012200         10  FILLER  PIC X(01) VALUE "D".
012300         10  FILLER  PIC 9(04)V9(04) VALUE 0.0061.
012400     05  FILLER.
012500         10  FILLER  PIC X(03) VALUE "JPY".
012600         10  FILLER  PIC X(03) VALUE "EUR".
012700         10  FILLER  PIC X(01) VALUE "R".
012800         10  FILLER  PIC 9(04)V9(04) VALUE 0.0059.
012900     05  FILLER.
013000         10  FILLER  PIC X(03) VALUE "JPY".
013100         10  FILLER  PIC X(03) VALUE "EUR".
013200         10  FILLER  PIC X(01) VALUE "M".
013300         10  FILLER  PIC 9(04)V9(04) VALUE 0.0058.
013400     05  FILLER.
013500         10  FILLER  PIC X(03) VALUE "JPY".
013600         10  FILLER  PIC X(03) VALUE "EUR".
013700         10  FILLER  PIC X(01) VALUE "D".
013800         10  FILLER  PIC 9(04)V9(04) VALUE 0.0057.
013900     05  FILLER.
014000         10  FILLER  PIC X(03) VALUE "JPY".
014100         10  FILLER  PIC X(03) VALUE "GBP".
014200         10  FILLER  PIC X(01) VALUE "R".
014300         10  FILLER  PIC 9(04)V9(04) VALUE 0.0050.
014400     05  FILLER.
014500         10  FILLER  PIC X(03) VALUE "JPY".
014600         10  FILLER  PIC X(03) VALUE "GBP".
014700         10  FILLER  PIC X(01) VALUE "M".
014800         10  FILLER  PIC 9(04)V9(04) VALUE 0.0049.
014900     05  FILLER.
015000         10  FILLER  PIC X(03) VALUE "JPY".
015100         10  FILLER  PIC X(03) VALUE "GBP".
015200         10  FILLER  PIC X(01) VALUE "D".
015300         10  FILLER  PIC 9(04)V9(04) VALUE 0.0048.
015400     05  FILLER.
015500         10  FILLER  PIC X(03) VALUE "GBP".
015600         10  FILLER  PIC X(03) VALUE "USD".
015700         10  FILLER  PIC X(01) VALUE "R".
015800         10  FILLER  PIC 9(04)V9(04) VALUE 1.2700.
015900     05  FILLER.
016000         10  FILLER  PIC X(03) VALUE "GBP".
016100         10  FILLER  PIC X(03) VALUE "USD".
016200         10  FILLER  PIC X(01) VALUE "M".
016300         10  FILLER  PIC 9(04)V9(04) VALUE 1.2800.
016400     05  FILLER.
016500         10  FILLER  PIC X(03) VALUE "GBP".
016600         10  FILLER  PIC X(03) VALUE "USD".
016700         10  FILLER  PIC X(01) VALUE "D".
016800         10  FILLER  PIC 9(04)V9(04) VALUE 1.2900.
016900     05  FILLER.
017000         10  FILLER  PIC X(03) VALUE "GBP".
017100         10  FILLER  PIC X(03) VALUE "EUR".
017200         10  FILLER  PIC X(01) VALUE "R".
017300         10  FILLER  PIC 9(04)V9(04) VALUE 1.1800.
017400     05  FILLER.
017500         10  FILLER  PIC X(03) VALUE "GBP".
017600         10  FILLER  PIC X(03) VALUE "EUR".
017700         10  FILLER  PIC X(01) VALUE "M".
017800         10  FILLER  PIC 9(04)V9(04) VALUE 1.1700.
017900     05  FILLER.
018000         10  FILLER  PIC X(03) VALUE "GBP".
018100         10  FILLER  PIC X(03) VALUE "EUR".
018200         10  FILLER  PIC X(01) VALUE "D".
018300         10  FILLER  PIC 9(04)V9(04) VALUE 1.1600.
018400     05  FILLER.
018500         10  FILLER  PIC X(03) VALUE "GBP".
018600         10  FILLER  PIC X(03) VALUE "JPY".
018700         10  FILLER  PIC X(01) VALUE "R".
018800         10  FILLER  PIC 9(04)V9(04) VALUE 200.4300.
018900     05  FILLER.
019000         10  FILLER  PIC X(03) VALUE "GBP".
019100         10  FILLER  PIC X(03) VALUE "JPY".
019200         10  FILLER  PIC X(01) VALUE "M".
019300         10  FILLER  PIC 9(04)V9(04) VALUE 201.4300.
019400     05  FILLER.
019500         10  FILLER  PIC X(03) VALUE "GBP".
019600         10  FILLER  PIC X(03) VALUE "JPY".
019700         10  FILLER  PIC X(01) VALUE "D".
019800         10  FILLER  PIC 9(04)V9(04) VALUE 202.4300.
019900
020000 01  FILLER REDEFINES EXCHANGE-RATE-TABLE-VALUES.
020100     05  EXCHANGE-RATE-ENTRY OCCURS 36 TIMES
020200         INDEXED BY XR-INDEX.
020300         10  XR-FROM              PIC X(03).
020400         10  XR-TO                PIC X(03).
020500         10  XR-TYPE              PIC X(01).
020600         10  XR-RATE              PIC 9(04)V9(04).
