000100*----------------------------------------------------------------
000200* SLMONTRN.CBL
000300* FILE-CONTROL ENTRY FOR THE MONEY TRANSACTION FILE (BATCH
000400* INPUT TO MONYBAT01).  PROCESSED IN ARRIVAL ORDER -- NO KEY.
000500*                                            RH 03/11/88
000600*----------------------------------------------------------------
000700     SELECT TRANSACTION-FILE
000800         ASSIGN TO "MONTRAN"
000900         ORGANIZATION IS LINE SEQUENTIAL.
