000100*----------------------------------------------------------------
000200* FDMONTRN.CBL
000300* MONEY TRANSACTION RECORD -- FIXED 80 BYTES.  OPERATION CODES
000400* ARE ADD, SUB, MUL, DIV (ARITHMETIC, BOTH OPERANDS CONVERTED
000500* TO USD) AND CONV (CONVERT OPERAND 1 INTO TR-CURRENCY-2,
000550* AMOUNT-2 AND RATE-TYPE IGNORED EXCEPT AS NOTED BELOW).
000600*
000700* TR-RATE-TYPE ONLY MEANS SOMETHING ON A CONV RECORD -- R, M
000800* OR D SELECTS THE PAIRWISE RATE TABLE, BLANK SELECTS THE
000900* NEUTRAL-FACTOR TABLE.  IGNORED ON ADD/SUB/MUL/DIV.
000950*
000960* TR-AMOUNT-1/TR-AMOUNT-2 CARRY A SIGN (TRAILING ZONE OVERPUNCH)
000970* SO MONEY-VALUE-FACTORY-RULES IN MONYBAT01 CAN ACTUALLY REJECT
000980* A NEGATIVE AMOUNT -- SEE CR-2002-11 IN THE MONYBAT01 CHANGE
000990* LOG.  A SENDING SYSTEM THAT NEVER PUNCHES A NEGATIVE AMOUNT
000995* STILL READS CORRECTLY; THE SIGN POSITION SIMPLY CARRIES A
000996* PLUS ZONE.
001000*                                            RH 03/11/88
001100*----------------------------------------------------------------
001200 FD  TRANSACTION-FILE
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  TRANSACTION-RECORD.
001600     05  TR-OPERATION                 PIC X(04).
001700         88  TR-OP-IS-ADD             VALUE "ADD ".
001800         88  TR-OP-IS-SUB             VALUE "SUB ".
001900         88  TR-OP-IS-MUL             VALUE "MUL ".
002000         88  TR-OP-IS-DIV             VALUE "DIV ".
002100         88  TR-OP-IS-CONV            VALUE "CONV".
002200     05  TR-AMOUNT-1                  PIC S9(11)V99.
002300     05  TR-CURRENCY-1                PIC X(03).
002400     05  TR-AMOUNT-2                  PIC S9(11)V99.
002500     05  TR-CURRENCY-2                PIC X(03).
002600     05  TR-RATE-TYPE                 PIC X(01).
002700         88  TR-RATE-IS-REALTIME      VALUE "R".
002800         88  TR-RATE-IS-MONTHLY       VALUE "M".
002900         88  TR-RATE-IS-DAILY         VALUE "D".
003000         88  TR-RATE-NOT-GIVEN        VALUE " ".
003100     05  FILLER                       PIC X(43).
