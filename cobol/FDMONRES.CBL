000100*----------------------------------------------------------------
000200* FDMONRES.CBL
000300* MONEY RESULT RECORD -- FIXED 80 BYTES.  ONE WRITTEN PER
000400* TRANSACTION-RECORD READ, SAME ORDER.  RS-CURRENCY IS USD
000500* FOR ADD/SUB/MUL/DIV, THE REQUESTED TARGET CURRENCY FOR CONV.
000600* RS-STATUS IS "OK" OR ONE OF THE KEYS IN WSMONMSG.CBL.
000700*                                            RH 03/11/88
000800*----------------------------------------------------------------
000900 FD  RESULT-FILE
001000     LABEL RECORDS ARE STANDARD.
001100
001200 01  RESULT-RECORD.
001300     05  RS-OPERATION                 PIC X(04).
001400     05  RS-AMOUNT                    PIC -9(11).99.
001500     05  RS-CURRENCY                  PIC X(03).
001600     05  RS-STATUS                    PIC X(10).
001700     05  FILLER                       PIC X(48).
