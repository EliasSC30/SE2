000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MONYBAT01.
000300 AUTHOR. R HALVERSEN.
000400 INSTALLATION. FIRST CONTINENTAL BANK - TREASURY SYSTEMS.
000500 DATE-WRITTEN. 03/11/88.
000600 DATE-COMPILED.
000700 SECURITY. TREASURY SYSTEMS - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* MONYBAT01 - MONEY VALUE BATCH CONVERSION AND ARITHMETIC RUN.
001000* READS THE DAILY MONEY TRANSACTION FILE, BUILDS A MONEY-VALUE
001100* FOR EACH OPERAND, RUNS THE REQUESTED OPERATION (ADD, SUB,
001200* MUL, DIV OR CONV) AND WRITES ONE RESULT RECORD PER
001300* TRANSACTION PLUS A CONTROL REPORT OF RUN TOTALS.
001400*
001500* THIS PROGRAM DOES NOT OPEN A TERMINAL -- IT IS SCHEDULED AS
001600* THE OVERNIGHT STEP BEHIND THE WIRE-TRANSFER POSTING RUN.  A
001700* TREASURY CLERK WHO WANTS TO POKE AT ONE MONEY VALUE BY HAND
001800* USES MONYTST01 INSTEAD -- SEE THAT PROGRAM'S BANNER.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*----------------------------------------------------------------
002200* 03/11/88  RH  ORIG-100   ORIGINAL PROGRAM WRITTEN FOR TREASURY
002300*                          CONV/ARITHMETIC BATCH RUN.
002400* 03/18/88  RH  ORIG-100   ADDED PAIRWISE EXCHANGE RATE TABLE
002500*                          FOR CONV TRANSACTIONS THAT CARRY A
002600*                          RATE TYPE (REALTIME/MONTHLY/DAILY).
002700* 07/02/88  RH  CR-1988-44 CORRECTED ROUNDING ON MULTIPLY AND
002800*                          DIVIDE RESULTS -- WAS TRUNCATING.
002900* 11/14/89  DO  CR-1989-07 QUARTERLY REKEY OF CONVERSION
003000*                          FACTORS AND EXCHANGE RATE TABLE.
003100* 02/09/90  DO  CR-1990-12 ADDED DIVIDE-BY-ZERO CHECK, RESULT
003200*                          STATUS DIVZERO.
003300* 05/22/91  JT  CR-1991-19 ADDED GBP CURRENCY AND ITS ROW IN
003400*                          THE CONVERSION AND RATE TABLES.
003500* 09/30/92  JT  PR-00456   FIXED CONTROL REPORT GRAND TOTAL
003600*                          EDIT PICTURE -- WAS TRUNCATING AT
003700*                          SIX DIGITS ON LARGE RUNS.
003800* 01/15/94  DO  CR-1994-03 ADDED RECORDS-IN-ERROR COUNT TO THE
003900*                          CONTROL REPORT.
004000* 06/03/96  RH  CR-1996-21 SPLIT VALIDATION OUT OF THE READ
004100*                          LOOP INTO MONEY-VALUE-FACTORY-RULES.
004200* 08/11/98  JT  Y2K-114    YEAR 2000 READINESS REVIEW.  RUN-
004300*                          DATE CENTURY WINDOW SET 1950-2049;
004400*                          NO 2-DIGIT YEAR IS STORED ANYWHERE
004500*                          IN THIS PROGRAM.
004600* 03/02/99  JT  Y2K-114    Y2K REMEDIATION SIGNED OFF BY QA.
004700* 10/18/01  DO  CR-2001-08 ADDED RUN DATE/TIME LINE TO THE
004800*                          CONTROL REPORT HEADING.
004900* 06/14/02  RH  CR-2002-05 PULLED THE RUN-CONTROL SWITCH AND
005000*                          COUNTERS OUT OF WB-CONTROL-FIELDS/
005100*                          WB-COUNTERS AND BACK TO STANDALONE
005200*                          77-LEVELS, PER THE SHOP STANDARDS
005300*                          REVIEW OF BATCH PROGRAM LAYOUT --
005400*                          SEE ALSO SLSRPT04 FOR THE SAME
005500*                          CONVENTION.  ALSO EXPANDED THE
005600*                          PARAGRAPH AND FIELD COMMENTARY
005700*                          THROUGHOUT SO THE NEXT PROGRAMMER
005800*                          DOES NOT HAVE TO RE-DERIVE THE
005900*                          BUSINESS RULES FROM THE CODE ALONE.
005910* 07/01/02  RH  CR-2002-11 AUDIT CAUGHT THAT TR-AMOUNT-1/
005920*                          TR-AMOUNT-2 ON FDMONTRN WERE UNSIGNED,
005930*                          SO THE NEGATIVE-AMOUNT REJECTION IN
005940*                          MONEY-VALUE-FACTORY-RULES COULD NEVER
005950*                          FIRE -- AN UNSIGNED FIELD CANNOT
005960*                          COMPARE LESS THAN ZERO.  FDMONTRN
005970*                          CHANGED BOTH FIELDS TO SIGNED; NO
005980*                          LOGIC HERE CHANGED, BUT THE REJECTION
005990*                          TESTS ARE NOW LIVE.
005991* 07/08/02  RH  CR-2002-12 AUDIT ALSO CAUGHT WSMONMSG'S
005992*                          MON-MESSAGE-TEXTS GROUPS WERE SEVEN
005993*                          DIFFERENT WIDTHS BUT THE REDEFINITION
005994*                          READ THEM BACK AS SEVEN UNIFORM
005995*                          35-BYTE ENTRIES -- EVERY MON-MSG-TEXT
005996*                          LOOKUP PAST THE FIRST WAS READING
005997*                          ACROSS A GROUP BOUNDARY.  ALL SEVEN
005998*                          GROUPS WIDENED TO 40 BYTES AND THE
005999*                          REDEFINITION FIXED TO MATCH.
006000*----------------------------------------------------------------
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300*----------------------------------------------------------------
006400* SPECIAL-NAMES -- C01 NAMES THE PRINTER CHANNEL-1 (TOP OF A
006500* NEW REPORT PAGE) SO THE PRINT PARAGRAPHS CAN WRITE ... AFTER
006600* ADVANCING TOP-OF-FORM WITHOUT HARD-CODING THE CARRIAGE
006700* CONTROL CHARACTER.  NOT USED YET -- THE REPORT IS STILL ONE
006800* PAGE -- BUT KEPT SO A FUTURE PAGE BREAK HAS SOMEWHERE TO
006900* HOOK IN.
007000*----------------------------------------------------------------
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*----------------------------------------------------------------
007600* THREE FILES THIS RUN TOUCHES: THE TRANSACTION FILE COMING IN,
007700* THE RESULT FILE GOING OUT, AND THE CONTROL REPORT.  EACH
007800* SELECT LIVES IN ITS OWN COPYBOOK SO MONYTST01 NEVER HAS TO
007900* CARRY FILE-CONTROL ENTRIES IT DOES NOT USE.
008000*----------------------------------------------------------------
008100     COPY "SLMONTRN.CBL".
008200
008300     COPY "SLMONRES.CBL".
008400
008500     COPY "SLMONRPT.CBL".
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900*----------------------------------------------------------------
009000* RECORD LAYOUTS FOR THE THREE FILES ABOVE -- SEE EACH COPYBOOK
009100* FOR THE FIELD-BY-FIELD LAYOUT AND ITS OWN CHANGE HISTORY.
009200*----------------------------------------------------------------
009300     COPY "FDMONTRN.CBL".
009400
009500     COPY "FDMONRES.CBL".
009600
009700     COPY "FDMONRPT.CBL".
009800
009900 WORKING-STORAGE SECTION.
010000
010100*----------------------------------------------------------------
010200* MONEY-VALUE WORK AREAS, CONVERSION AND RATE TABLES, FIXED
010300* ERROR TEXTS -- SHARED WITH MONYTST01 SO THE WORDING AND THE
010400* FACTORY/CONVERTER RULES NEVER DRIFT BETWEEN THE BATCH RUN AND
010500* THE TERMINAL BENCH.
010600*----------------------------------------------------------------
010700     COPY "WSMONVAL.CBL".
010800
010900     COPY "WSCURTAB.CBL".
011000
011100     COPY "WSRATETB.CBL".
011200
011300     COPY "WSMONMSG.CBL".
011400
011500*----------------------------------------------------------------
011600* RUN-CONTROL SCALARS -- 77-LEVEL, IN THE HOUSE STYLE FOR A
011700* STANDALONE SWITCH OR COUNTER THAT BELONGS TO NO LARGER GROUP.
011800* WB-TRANS-AT-END IS THE END-OF-FILE SWITCH FOR THE TRANSACTION
011900* FILE; WB-RECORDS-READ AND WB-RECORDS-IN-ERROR FEED THE
012000* CONTROL REPORT COUNT LINES; WB-SUB IS THE SHARED SUBSCRIPT
012100* FOR BOTH TABLE-LOADING LOOPS BELOW (ZERO-OPERATION-TOTALS AND
012200* WRITE-OPERATION-TOTALS) -- ONLY ONE OF THE TWO LOOPS EVER
012300* RUNS AT A TIME SO ONE SUBSCRIPT COVERS BOTH.
012400*----------------------------------------------------------------
012500 77  WB-TRANS-AT-END              PIC X(01) VALUE "N".
012600     88  WB-AT-END                VALUE "Y".
012700 77  WB-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
012800 77  WB-RECORDS-IN-ERROR          PIC 9(07) COMP VALUE ZERO.
012900 77  WB-SUB                       PIC 9(02) COMP VALUE ZERO.
013000
013100*----------------------------------------------------------------
013200* CURRENT-RESULT WORK AREA -- FILLED IN BY WHICHEVER PARAGRAPH
013300* PROCESSES THE TRANSACTION JUST READ, THEN MOVED OUT TO THE
013400* RESULT-RECORD BY PROCESS-ONE-TRANSACTION-WRITE.  KEEPING THIS
013500* SEPARATE FROM RESULT-RECORD ITSELF LETS EVERY ARITHMETIC AND
013600* CONVERSION PARAGRAPH SET THE ANSWER THE SAME WAY REGARDLESS
013700* OF WHICH TRANSACTION SHAPE (ADD/SUB/MUL/DIV VS CONV) IT CAME
013800* FROM.
013900*----------------------------------------------------------------
014000 01  WB-CONTROL-FIELDS.
014100     05  WB-RESULT-STATUS             PIC X(10).
014200     05  WB-RESULT-CURRENCY           PIC X(03).
014300     05  WB-RESULT-AMOUNT             PIC S9(13)V99.
014400     05  WB-OK-TO-WRITE-RESULT        PIC X(01) VALUE "Y".
014500         88  WB-RESULT-IS-OK          VALUE "Y".
014600     05  FILLER                       PIC X(10).
014700
014800*----------------------------------------------------------------
014900* RUNNING GRAND TOTAL OF EVERY VALID ADD/SUB/MUL/DIV RESULT,
015000* ALL IN USD -- PRINTED ON THE LAST LINE OF THE CONTROL REPORT.
015100* CONV RESULTS ARE DELIBERATELY LEFT OUT OF THIS TOTAL SINCE A
015200* CONVERTED AMOUNT IS NOT NEW MONEY, JUST A RESTATEMENT OF
015300* MONEY ALREADY COUNTED ON ITS OWN ADD/SUB/MUL/DIV TRANSACTION.
015400*----------------------------------------------------------------
015500 01  WB-GRAND-TOTAL-GROUP.
015600     05  WB-GRAND-TOTAL-USD           PIC S9(13)V99 VALUE ZERO.
015700     05  FILLER                       PIC X(04).
015800
015900*----------------------------------------------------------------
016000* LOOKUP RESULT FLAGS -- SET BY THE SEARCH PARAGRAPHS BELOW AND
016100* TESTED BY THEIR CALLERS.  KEPT TOGETHER SINCE THEY ARE ALL
016200* SHORT-LIVED YES/NO ANSWERS TO "DID THE TABLE SEARCH FIND IT."
016300*----------------------------------------------------------------
016400 01  WB-LOOKUP-FLAGS.
016500     05  WB-FACTOR-FOUND-1            PIC X(01).
016600         88  WB-FACTOR-FOUND-1-YES    VALUE "Y".
016700     05  WB-FACTOR-FOUND-2            PIC X(01).
016800         88  WB-FACTOR-FOUND-2-YES    VALUE "Y".
016900     05  WB-TARGET-CURRENCY-OK        PIC X(01).
017000         88  WB-TARGET-OK             VALUE "Y".
017100     05  WB-RATE-FOUND                PIC X(01).
017200         88  WB-RATE-FOUND-YES        VALUE "Y".
017300     05  FILLER                       PIC X(06).
017400
017500*----------------------------------------------------------------
017600* NEUTRAL-FACTOR-RATIO WORK FIELDS -- USED ONLY BY
017700* CONVERT-MV1-TO-TARGET-BY-FACTOR TO HOLD THE FROM-CURRENCY AND
017800* TO-CURRENCY FACTORS LONG ENOUGH TO DIVIDE ONE BY THE OTHER.
017900*----------------------------------------------------------------
018000 01  WB-FACTOR-WORK-FIELDS.
018100     05  WB-FACTOR-FROM               PIC 9(03)V9(04).
018200     05  WB-FACTOR-TO                 PIC 9(03)V9(04).
018300     05  WB-FACTOR-RATIO              PIC 9(03)V9(04).
018400     05  FILLER                       PIC X(05).
018500
018600*----------------------------------------------------------------
018700* OPERATION CODE AND TOTAL TABLE -- ONE ENTRY PER OPERATION
018800* THIS PROGRAM KNOWS ABOUT.  LOADED AS A LITERAL TABLE THE SAME
018900* WAY SLSRPT04 LOADS ITS DIVISION/DEPARTMENT/CATEGORY TABLES;
019000* COUNTS ARE ACCUMULATED AS RECORDS ARE PROCESSED AND PRINTED
019100* AT END OF RUN ON THE CONTROL REPORT.
019200*----------------------------------------------------------------
019300 01  OPERATION-CODE-TABLE-VALUES.
019400     05  FILLER.
019500         10  FILLER               PIC X(04) VALUE "ADD ".
019600         10  FILLER               PIC X(17) VALUE
019700             "ADD - ADDITION".
019800     05  FILLER.
019900         10  FILLER               PIC X(04) VALUE "SUB ".
020000         10  FILLER               PIC X(17) VALUE
020100             "SUB - SUBTRACTION".
020200     05  FILLER.
020300         10  FILLER               PIC X(04) VALUE "MUL ".
020400         10  FILLER               PIC X(17) VALUE
020500             "MUL - MULTIPLY".
020600     05  FILLER.
020700         10  FILLER               PIC X(04) VALUE "DIV ".
020800         10  FILLER               PIC X(17) VALUE
020900             "DIV - DIVIDE".
021000     05  FILLER.
021100         10  FILLER               PIC X(04) VALUE "CONV".
021200         10  FILLER               PIC X(17) VALUE
021300             "CONV - CONVERSION".
021400
021500*----------------------------------------------------------------
021600* THE REDEFINITION BELOW IS THE ONLY WAY THIS LITERAL TABLE IS
021700* EVER READ -- THE FILLER GROUPS ABOVE EXIST JUST TO GET THE
021800* VALUE CLAUSES ONTO CONTIGUOUS STORAGE.
021900*----------------------------------------------------------------
022000 01  FILLER REDEFINES OPERATION-CODE-TABLE-VALUES.
022100     05  OPERATION-CODE-ENTRY OCCURS 5 TIMES
022200         INDEXED BY OP-CODE-INDEX.
022300         10  OC-CODE              PIC X(04).
022400         10  OC-DESCRIPTION       PIC X(17).
022500
022600*----------------------------------------------------------------
022700* RUN-TIME COUNT FOR EACH OPERATION CODE ABOVE, SAME ORDER,
022800* SAME SUBSCRIPT -- OP-TOTAL-INDEX IS SET FROM OP-CODE-INDEX IN
022900* BUMP-OPERATION-COUNT RATHER THAN SEARCHED A SECOND TIME.
023000*----------------------------------------------------------------
023100 01  OPERATION-TOTAL-TABLE.
023200     05  OPERATION-TOTAL-ENTRY OCCURS 5 TIMES
023300         INDEXED BY OP-TOTAL-INDEX.
023400         10  OT-COUNT             PIC 9(07) COMP VALUE ZERO.
023500     05  FILLER                   PIC X(01) VALUE SPACE.
023600
023700*----------------------------------------------------------------
023800* RUN DATE AND TIME FOR THE CONTROL REPORT HEADING -- LOADED BY
023900* LOAD-RUN-DATE-TIME FROM THE SYSTEM DATE/TIME, NOT FROM ANY
024000* FIELD ON THE TRANSACTION FILE.  THE REDEFINITION SPLITS THE
024100* 8-DIGIT SYSTEM DATE INTO CENTURY/YEAR/MONTH/DAY SO THE Y2K
024200* CENTURY WINDOW LOGIC IN LOAD-RUN-DATE-TIME CAN GET AT EACH
024300* PIECE.
024400*----------------------------------------------------------------
024500 01  WB-RUN-DATE-TIME.
024600     05  WB-RUN-DATE              PIC 9(08).
024700     05  FILLER REDEFINES WB-RUN-DATE.
024800         10  WB-RUN-CC            PIC 9(02).
024900         10  WB-RUN-YY            PIC 9(02).
025000         10  WB-RUN-MM             PIC 9(02).
025100         10  WB-RUN-DD             PIC 9(02).
025200     05  WB-RUN-TIME              PIC 9(08).
025300     05  WB-FORMATTED-RUN-DATE    PIC X(10).
025400     05  WB-FORMATTED-RUN-TIME    PIC X(08).
025500     05  FILLER                   PIC X(06).
025600
025700*----------------------------------------------------------------
025800* CONTROL REPORT PRINT LINES -- ONE 01-LEVEL PER LINE SHAPE.
025900* EACH IS MOVED WHOLE INTO CONTROL-REPORT-RECORD AND WRITTEN;
026000* NONE OF THEM IS EVER USED FOR ANYTHING BUT PRINTING.
026100*----------------------------------------------------------------
026200*    MON-TITLE-LINE     - ONE-TIME REPORT HEADING.
026300*    MON-OPERATION-LINE - ONE LINE PER OPERATION CODE TOTAL.
026400*    MON-COUNT-LINE     - GENERIC "LABEL, COUNT" LINE, REUSED
026500*                         FOR BOTH RECORDS-READ AND
026600*                         RECORDS-IN-ERROR.
026700*    MON-GRAND-TOTAL-LINE - FINAL USD TOTAL LINE.
026800*    MON-BLANK-LINE     - ONE BLANK SEPARATOR LINE.
026900*----------------------------------------------------------------
027000 01  MON-TITLE-LINE.
027010*    132 BYTES WIDE, SAME AS CONTROL-REPORT-RECORD -- THE
027020*    TRAILING FILLER BELOW PADS THE REST OF THE LINE BLANK.
027100     05  FILLER                   PIC X(05) VALUE "RUN: ".
027200     05  MTL-RUN-DATE             PIC X(10).
027300     05  FILLER                   PIC X(04) VALUE " AT ".
027400     05  MTL-RUN-TIME             PIC X(08).
027500     05  FILLER                   PIC X(10) VALUE SPACE.
027600     05  FILLER                   PIC X(35) VALUE
027700         "MONEY VALUE BATCH CONTROL REPORT".
027800     05  FILLER                   PIC X(05) VALUE SPACE.
027900
028000 01  MON-OPERATION-LINE.
028010*    ONE OF THESE PRINTS FOR EACH ROW OF OPERATION-CODE-TABLE.
028100     05  FILLER                   PIC X(04) VALUE SPACE.
028200     05  MOL-CODE                 PIC X(04).
028300     05  FILLER                   PIC X(02) VALUE SPACE.
028400     05  MOL-DESCRIPTION          PIC X(17).
028500     05  FILLER                   PIC X(03) VALUE SPACE.
028600     05  FILLER                   PIC X(18) VALUE
028700         "RECORDS PROCESSED:".
028800     05  MOL-COUNT                PIC ZZZ,ZZ9.
028900     05  FILLER                   PIC X(20) VALUE SPACE.
029000
029100 01  MON-COUNT-LINE.
029110*    REUSED TWICE -- SEE WRITE-RECORDS-READ-LINE AND
029120*    WRITE-RECORDS-IN-ERROR-LINE BELOW.
029200     05  FILLER                   PIC X(04) VALUE SPACE.
029300     05  MCL-LITERAL              PIC X(26).
029400     05  MCL-COUNT                PIC ZZZ,ZZ9.
029500     05  FILLER                   PIC X(20) VALUE SPACE.
029600
029700 01  MON-GRAND-TOTAL-LINE.
029710*    LAST LINE WRITTEN THIS RUN.
029800     05  FILLER                   PIC X(04) VALUE SPACE.
029900     05  FILLER                   PIC X(36) VALUE
030000         "GRAND TOTAL OF VALID RESULTS (USD):".
030100     05  MGT-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
030200     05  FILLER                   PIC X(20) VALUE SPACE.
030300
030400 01  MON-BLANK-LINE.
030500     05  FILLER                   PIC X(132) VALUE SPACE.
030600
030700 PROCEDURE DIVISION.
030800*----------------------------------------------------------------
030900* PROGRAM-BEGIN IS THE ONLY PARAGRAPH THE OPERATING SYSTEM EVER
031000* TRANSFERS CONTROL TO.  IT JUST HANDS OFF TO THE THREE-PHASE
031100* OPEN/RUN/CLOSE SKELETON EVERY BATCH PROGRAM IN THIS SHOP
031200* FOLLOWS.
031300*----------------------------------------------------------------
031400 PROGRAM-BEGIN.
031500     PERFORM OPENING-PROCEDURE.
031600     PERFORM MAIN-PROCESS.
031700     PERFORM CLOSING-PROCEDURE.
031800
031900 PROGRAM-EXIT.
032000     EXIT PROGRAM.
032100
032200 PROGRAM-DONE.
032300     STOP RUN.
032400
032500*----------------------------------------------------------------
032600* OPENING-PROCEDURE -- OPEN ALL THREE FILES, ZERO THE RUN
032700* COUNTERS AND THE OPERATION-TOTAL TABLE.  NOTHING IS READ YET;
032800* THE FIRST READ HAPPENS IN MAIN-PROCESS.
032900*----------------------------------------------------------------
033000 OPENING-PROCEDURE.
033100     OPEN INPUT TRANSACTION-FILE.
033200     OPEN OUTPUT RESULT-FILE.
033300     OPEN OUTPUT CONTROL-REPORT.
033400     MOVE ZERO TO WB-RECORDS-READ WB-RECORDS-IN-ERROR.
033500     MOVE ZERO TO WB-GRAND-TOTAL-USD.
033600     PERFORM ZERO-OPERATION-TOTALS
033700         VARYING WB-SUB FROM 1 BY 1
033800         UNTIL WB-SUB > 5.
033900
034000*----------------------------------------------------------------
034100* ZERO-OPERATION-TOTALS -- ONE ITERATION PER TABLE ROW, DRIVEN
034200* BY THE VARYING CLAUSE ABOVE.
034300*----------------------------------------------------------------
034400 ZERO-OPERATION-TOTALS.
034500     MOVE ZERO TO OT-COUNT (WB-SUB).
034600
034700*----------------------------------------------------------------
034800* CLOSING-PROCEDURE -- CLOSE ALL THREE FILES.  THE CONTROL
034900* REPORT ITSELF IS ALREADY WRITTEN BY THE TIME MAIN-PROCESS
035000* RETURNS HERE; THIS PARAGRAPH ONLY RELEASES THE FILES.
035100*----------------------------------------------------------------
035200 CLOSING-PROCEDURE.
035300     CLOSE TRANSACTION-FILE.
035400     CLOSE RESULT-FILE.
035500     CLOSE CONTROL-REPORT.
035600
035700*----------------------------------------------------------------
035800* MAIN LINE -- READ, PROCESS, REPORT.  ONE TRANSACTION-RECORD
035900* IS ALREADY IN THE RECORD AREA BEFORE PROCESS-ALL-TRANSACTIONS
036000* IS FIRST ENTERED; THE LOOP RE-READS AT THE BOTTOM OF EACH
036100* PASS SO THE EOF TEST AT THE TOP CATCHES THE END OF THE FILE
036200* BEFORE A PHANTOM TRANSACTION IS PROCESSED.
036300*----------------------------------------------------------------
036400 MAIN-PROCESS.
036500     PERFORM READ-NEXT-TRANSACTION.
036600     PERFORM PROCESS-ALL-TRANSACTIONS
036700         UNTIL WB-AT-END.
036800     PERFORM WRITE-CONTROL-REPORT.
036900
037000*----------------------------------------------------------------
037100* READ-NEXT-TRANSACTION -- ONLY PLACE IN THE PROGRAM THAT READS
037200* THE TRANSACTION FILE.  WB-RECORDS-READ IS BUMPED HERE, NOT IN
037300* THE PROCESSING PARAGRAPHS, SO IT ALWAYS MATCHES THE NUMBER OF
037400* RECORDS PHYSICALLY READ REGARDLESS OF HOW THEY WERE HANDLED.
037500*----------------------------------------------------------------
037600 READ-NEXT-TRANSACTION.
037700     READ TRANSACTION-FILE
037800         AT END MOVE "Y" TO WB-TRANS-AT-END
037900     NOT AT END ADD 1 TO WB-RECORDS-READ.
038000
038100*----------------------------------------------------------------
038200* PROCESS-ALL-TRANSACTIONS -- ONE PASS OF THE MAIN LOOP.  THE
038300* PERFORM THRU IS REQUIRED HERE BECAUSE
038400* PROCESS-ONE-TRANSACTION ITSELF CONTAINS A GO TO DOWN INTO
038500* PROCESS-ONE-TRANSACTION-WRITE ON A FAILED-FACTORY-VALIDATION
038600* SHORT CIRCUIT.
038700*----------------------------------------------------------------
038800 PROCESS-ALL-TRANSACTIONS.
038900     PERFORM PROCESS-ONE-TRANSACTION THRU
039000             PROCESS-ONE-TRANSACTION-EXIT.
039100     PERFORM READ-NEXT-TRANSACTION.
039200
039300*----------------------------------------------------------------
039400* PROCESS-ONE-TRANSACTION -- BUILD OPERAND 1, VALIDATE IT
039500* (MONEYVALUEFACTORY), THEN HAND OFF TO THE CONV OR THE
039600* ARITHMETIC PATH DEPENDING ON TR-OPERATION.  A BAD OPERAND 1
039700* NEVER EVEN LOOKS AT OPERAND 2 -- IT FALLS STRAIGHT THROUGH TO
039800* THE WRITE PARAGRAPH WITH A REJECTED STATUS AND A ZERO AMOUNT.
039900*----------------------------------------------------------------
040000 PROCESS-ONE-TRANSACTION.
040100     MOVE "Y" TO WB-OK-TO-WRITE-RESULT.
040200     MOVE "OK" TO WB-RESULT-STATUS.
040300     PERFORM BUMP-OPERATION-COUNT.
040400
040500     PERFORM BUILD-MONEY-VALUE-1.
040600     IF NOT MV1-VALID
040700         MOVE MON-STATUS-NEGATIVE TO WB-RESULT-STATUS
040800         PERFORM REJECT-MONEY-VALUE-1-STATUS
040900         GO TO PROCESS-ONE-TRANSACTION-WRITE.
041000
041100     IF TR-OP-IS-CONV
041200         PERFORM PROCESS-CONV-TRANSACTION THRU
041300             PROCESS-CONV-TRANSACTION-EXIT
041400     ELSE
041500         PERFORM PROCESS-ARITHMETIC-TRANSACTION THRU
041600             PROCESS-ARITHMETIC-TRANSACTION-EXIT.
041700
041800*----------------------------------------------------------------
041900* PROCESS-ONE-TRANSACTION-WRITE -- THE SINGLE PLACE THE RESULT
042000* FILE IS WRITTEN, REACHED EITHER BY FALLING OFF THE BOTTOM OF
042100* PROCESS-ONE-TRANSACTION OR BY THE GO TO ABOVE.  ALSO ROLLS THE
042200* RUN TOTALS -- RECORDS-IN-ERROR IF THE STATUS IS NOT OK,
042300* OTHERWISE THE GRAND TOTAL (ARITHMETIC TRANSACTIONS ONLY).
042400*----------------------------------------------------------------
042500 PROCESS-ONE-TRANSACTION-WRITE.
042600     MOVE SPACE TO RESULT-RECORD.
042700     MOVE TR-OPERATION TO RS-OPERATION.
042800     MOVE WB-RESULT-AMOUNT TO RS-AMOUNT.
042900     MOVE WB-RESULT-CURRENCY TO RS-CURRENCY.
043000     MOVE WB-RESULT-STATUS TO RS-STATUS.
043100     WRITE RESULT-RECORD.
043200
043300     IF WB-RESULT-STATUS NOT = MON-STATUS-OK
043400         ADD 1 TO WB-RECORDS-IN-ERROR
043500     ELSE
043600         IF NOT TR-OP-IS-CONV
043700             ADD WB-RESULT-AMOUNT TO WB-GRAND-TOTAL-USD.
043800
043900 PROCESS-ONE-TRANSACTION-EXIT.
044000     EXIT.
044100
044200*----------------------------------------------------------------
044300* REJECT-MONEY-VALUE-1-STATUS CHOOSES THE SHARPER OF THE TWO
044400* FACTORY ERRORS (NEGATIVE AMOUNT VS BAD CURRENCY CODE) SO THE
044500* RESULT FILE CARRIES THE MORE USEFUL KEY.  THE NEGATIVE-AMOUNT
044600* TEST IS RUN AGAINST THE RAW TRANSACTION FIELD RATHER THAN
044700* MV1-AMOUNT SINCE BUILD-MONEY-VALUE-1 MAY HAVE ALREADY BLANKED
044800* MV1-AMOUNT ON THE WAY HERE.
044900*----------------------------------------------------------------
045000 REJECT-MONEY-VALUE-1-STATUS.
045100     IF TR-AMOUNT-1 < ZERO
045200         MOVE MON-STATUS-NEGATIVE TO WB-RESULT-STATUS
045300     ELSE
045400         MOVE MON-STATUS-BADCURR TO WB-RESULT-STATUS.
045500     MOVE ZERO TO WB-RESULT-AMOUNT.
045600     MOVE TR-CURRENCY-1 TO WB-RESULT-CURRENCY.
045700
045800*----------------------------------------------------------------
045900* BUMP-OPERATION-COUNT -- ADDS ONE TO THE RUN-TOTAL ROW THAT
046000* MATCHES THIS TRANSACTION'S OPERATION CODE.  AN UNRECOGNIZED
046100* CODE SIMPLY FALLS THROUGH THE SEARCH WITHOUT BUMPING ANYTHING
046200* -- IT CANNOT HAPPEN TODAY SINCE TR-OPERATION CARRIES AN 88
046300* FOR EACH OF THE FIVE CODES, BUT THE SEARCH IS LEFT SAFE FOR
046400* WHEN A SIXTH OPERATION IS ADDED.
046500*----------------------------------------------------------------
046600 BUMP-OPERATION-COUNT.
046700     SET OP-CODE-INDEX TO 1.
046800     SEARCH OPERATION-CODE-ENTRY
046900         AT END
047000           CONTINUE
047100         WHEN OC-CODE (OP-CODE-INDEX) = TR-OPERATION
047200           SET OP-TOTAL-INDEX TO OP-CODE-INDEX
047300           ADD 1 TO OT-COUNT (OP-TOTAL-INDEX).
047400
047500*----------------------------------------------------------------
047600* MONEY-VALUE-FACTORY-RULES -- BUILD AND VALIDATE THE TWO
047700* OPERANDS ON THE TRANSACTION RECORD.  AMOUNT MUST NOT BE
047800* NEGATIVE, CURRENCY MUST BE ONE OF THE FOUR KNOWN CODES.  A
047900* CURRENCY THAT IS NOT IN THE CONVERSION-FACTOR TABLE FAILS THE
048000* SAME AS A NEGATIVE AMOUNT -- NEITHER MONEY-VALUE IS TRUSTED
048100* FOR ARITHMETIC OR CONVERSION.
048200*----------------------------------------------------------------
048300 BUILD-MONEY-VALUE-1.
048400     MOVE TR-AMOUNT-1 TO MV1-AMOUNT.
048500     MOVE TR-CURRENCY-1 TO MV1-CURRENCY.
048600     MOVE "Y" TO MV1-VALID-FLAG.
048700     IF TR-AMOUNT-1 < ZERO
048800         MOVE "N" TO MV1-VALID-FLAG.
048900     IF MV1-VALID
049000         PERFORM LOOKUP-NEUTRAL-FACTOR-1
049100         IF NOT WB-FACTOR-FOUND-1-YES
049200             MOVE "N" TO MV1-VALID-FLAG.
049300
049400*----------------------------------------------------------------
049500* BUILD-MONEY-VALUE-2 IS THE SAME FACTORY RULE AS
049600* BUILD-MONEY-VALUE-1 ABOVE, RUN AGAINST OPERAND 2.  IT IS ONLY
049700* CALLED FOR ADD/SUB/MUL/DIV -- A CONV TRANSACTION NEVER BUILDS
049800* A SECOND MONEY-VALUE BECAUSE TR-AMOUNT-2/TR-CURRENCY-2 ARE
049900* NOT OPERANDS ON THAT TRANSACTION SHAPE.
050000*----------------------------------------------------------------
050100 BUILD-MONEY-VALUE-2.
050200     MOVE TR-AMOUNT-2 TO MV2-AMOUNT.
050300     MOVE TR-CURRENCY-2 TO MV2-CURRENCY.
050400     MOVE "Y" TO MV2-VALID-FLAG.
050500     IF TR-AMOUNT-2 < ZERO
050600         MOVE "N" TO MV2-VALID-FLAG.
050700     IF MV2-VALID
050800         PERFORM LOOKUP-NEUTRAL-FACTOR-2
050900         IF NOT WB-FACTOR-FOUND-2-YES
051000             MOVE "N" TO MV2-VALID-FLAG.
051100
051200*----------------------------------------------------------------
051300* THE TWO LOOKUPS BELOW SHARE THE SAME CONVERSION-FACTOR-ENTRY
051400* TABLE BUT CANNOT SHARE ONE INDEX -- EACH OPERAND IS VALIDATED
051500* BEFORE THE OTHER IS BUILT, SO CF-INDEX FROM THE FIRST LOOKUP
051600* WOULD STILL BE SITTING ON THE FIRST OPERAND'S ROW WHEN THE
051700* SECOND LOOKUP RUNS IF THEY SHARED ONE.
051800*----------------------------------------------------------------
051900 LOOKUP-NEUTRAL-FACTOR-1.
052000     MOVE "N" TO WB-FACTOR-FOUND-1.
052100     SET CF-INDEX TO 1.
052200     SEARCH CONVERSION-FACTOR-ENTRY
052300         AT END
052400           MOVE "N" TO WB-FACTOR-FOUND-1
052500         WHEN CF-CURRENCY (CF-INDEX) = MV1-CURRENCY
052600           MOVE "Y" TO WB-FACTOR-FOUND-1.
052700
052800*----------------------------------------------------------------
052900* LOOKUP-NEUTRAL-FACTOR-2 -- SAME RULE AS LOOKUP-NEUTRAL-
053000* FACTOR-1, RUN AGAINST OPERAND 2'S CURRENCY.
053100*----------------------------------------------------------------
053200 LOOKUP-NEUTRAL-FACTOR-2.
053300     MOVE "N" TO WB-FACTOR-FOUND-2.
053400     SET CF-INDEX TO 1.
053500     SEARCH CONVERSION-FACTOR-ENTRY
053600         AT END
053700           MOVE "N" TO WB-FACTOR-FOUND-2
053800         WHEN CF-CURRENCY (CF-INDEX) = MV2-CURRENCY
053900           MOVE "Y" TO WB-FACTOR-FOUND-2.
054000
054100*----------------------------------------------------------------
054200* CONVERTER -- CONVERT-TO-NEUTRAL.  AMOUNT TIMES THE FACTOR-TO-
054300* NEUTRAL FOR THE OPERAND'S CURRENCY, ROUNDED TO 2 PLACES.  A
054400* CURRENCY THAT FALLS OFF THE END OF THE SEARCH IS ALREADY AN
054500* IMPOSSIBLE CASE BY THE TIME EITHER PARAGRAPH BELOW RUNS --
054600* THE FACTORY ALREADY CONFIRMED THE CURRENCY IS IN THE TABLE --
054700* BUT THE AT END CLAUSE IS LEFT IN AS A SAFETY NET.
054800*----------------------------------------------------------------
054900 CONVERT-MV1-TO-NEUTRAL.
055000     SET CF-INDEX TO 1.
055100     SEARCH CONVERSION-FACTOR-ENTRY
055200         AT END
055300           MOVE "N" TO MV1-VALID-FLAG
055400         WHEN CF-CURRENCY (CF-INDEX) = MV1-CURRENCY
055500           COMPUTE MV1-AMOUNT ROUNDED =
055600               MV1-AMOUNT * CF-TO-NEUTRAL (CF-INDEX)
055700           MOVE "USD" TO MV1-CURRENCY.
055800
055900*----------------------------------------------------------------
056000* CONVERT-MV2-TO-NEUTRAL -- SAME CONVERTER RULE AS
056100* CONVERT-MV1-TO-NEUTRAL, RUN AGAINST OPERAND 2.
056200*----------------------------------------------------------------
056300 CONVERT-MV2-TO-NEUTRAL.
056400     SET CF-INDEX TO 1.
056500     SEARCH CONVERSION-FACTOR-ENTRY
056600         AT END
056700           MOVE "N" TO MV2-VALID-FLAG
056800         WHEN CF-CURRENCY (CF-INDEX) = MV2-CURRENCY
056900           COMPUTE MV2-AMOUNT ROUNDED =
057000               MV2-AMOUNT * CF-TO-NEUTRAL (CF-INDEX)
057100           MOVE "USD" TO MV2-CURRENCY.
057200
057300*----------------------------------------------------------------
057400* ARITHMETIC TRANSACTIONS -- ADD, SUB, MUL, DIV.  BOTH OPERANDS
057500* ARE CONVERTED TO USD BEFORE THE OPERATION; THE RESULT IS
057600* ALWAYS REPORTED IN USD.  OPERAND 2 IS BUILT HERE RATHER THAN
057700* IN PROCESS-ONE-TRANSACTION SINCE A CONV TRANSACTION HAS NO
057800* USE FOR IT AT ALL.
057900*----------------------------------------------------------------
058000 PROCESS-ARITHMETIC-TRANSACTION.
058100     PERFORM BUILD-MONEY-VALUE-2.
058200     IF NOT MV2-VALID
058300         MOVE MON-STATUS-INVALID TO WB-RESULT-STATUS
058400         MOVE ZERO TO WB-RESULT-AMOUNT
058500         MOVE "USD" TO WB-RESULT-CURRENCY
058600         GO TO PROCESS-ARITHMETIC-TRANSACTION-EXIT.
058700
058800     PERFORM CONVERT-MV1-TO-NEUTRAL.
058900     PERFORM CONVERT-MV2-TO-NEUTRAL.
059000
059100*    A CONVERSION CAN STILL FAIL HERE EVEN THOUGH THE FACTORY
059200*    ALREADY APPROVED BOTH CURRENCIES -- THE AT END SAFETY NET
059300*    ABOVE IS WHAT WOULD SET MV1-VALID-FLAG/MV2-VALID-FLAG TO
059400*    "N" IN THAT CASE.
059500     IF (NOT MV1-VALID) OR (NOT MV2-VALID)
059600         MOVE MON-STATUS-INVALID TO WB-RESULT-STATUS
059700         MOVE ZERO TO WB-RESULT-AMOUNT
059800         MOVE "USD" TO WB-RESULT-CURRENCY
059900         GO TO PROCESS-ARITHMETIC-TRANSACTION-EXIT.
060000
060100     EVALUATE TRUE
060200         WHEN TR-OP-IS-ADD
060300             PERFORM DO-ADD
060400         WHEN TR-OP-IS-SUB
060500             PERFORM DO-SUBTRACT
060600         WHEN TR-OP-IS-MUL
060700             PERFORM DO-MULTIPLY
060800         WHEN TR-OP-IS-DIV
060900             PERFORM DO-DIVIDE
061000         WHEN OTHER
061100             MOVE MON-STATUS-INVALID TO WB-RESULT-STATUS
061200             MOVE ZERO TO WB-RESULT-AMOUNT
061300             MOVE "USD" TO WB-RESULT-CURRENCY.
061400
061500 PROCESS-ARITHMETIC-TRANSACTION-EXIT.
061600     EXIT.
061700
061800*----------------------------------------------------------------
061900* DO-ADD/DO-SUBTRACT/DO-MULTIPLY/DO-DIVIDE -- THE FOUR
062000* ARITHMETIC OPERATIONS.  EACH WORKS FROM THE CALCULATOR
062100* ACCUMULATOR FIELD MVW-AMOUNT SO THE SAME ROUNDING RULE (ROUND
062200* HALF-UP TO 2 DECIMALS) APPLIES NO MATTER WHICH OPERATION RAN.
062300*----------------------------------------------------------------
062400 DO-ADD.
062410*    OPERAND 1 PLUS OPERAND 2, BOTH ALREADY IN USD BY THE TIME
062420*    THIS PARAGRAPH IS ENTERED.
062500     COMPUTE MVW-AMOUNT ROUNDED = MV1-AMOUNT + MV2-AMOUNT.
062600     MOVE MVW-AMOUNT TO WB-RESULT-AMOUNT.
062700     MOVE "USD" TO WB-RESULT-CURRENCY.
062800     MOVE MON-STATUS-OK TO WB-RESULT-STATUS.
062900
063000 DO-SUBTRACT.
063010*    OPERAND 1 MINUS OPERAND 2 -- ORDER MATTERS, UNLIKE ADD OR
063020*    MULTIPLY, SO THE TRANSACTION RECORD'S OPERAND ORDER IS
063030*    PRESERVED RATHER THAN NORMALIZED.
063100     COMPUTE MVW-AMOUNT ROUNDED = MV1-AMOUNT - MV2-AMOUNT.
063200     MOVE MVW-AMOUNT TO WB-RESULT-AMOUNT.
063300     MOVE "USD" TO WB-RESULT-CURRENCY.
063400     MOVE MON-STATUS-OK TO WB-RESULT-STATUS.
063500
063600 DO-MULTIPLY.
063610*    OPERAND 1 TIMES OPERAND 2 -- BOTH ALREADY IN USD, SO THE
063620*    PRODUCT IS A DOLLAR FIGURE ONLY IN THE LOOSE SENSE THAT
063630*    BOTH INPUTS WERE; TREASURY RUNS THIS OPERATION FOR RATE
063640*    SCALING, NOT FOR A MEANINGFUL MONEY PRODUCT.
063700     COMPUTE MVW-AMOUNT ROUNDED = MV1-AMOUNT * MV2-AMOUNT.
063800     MOVE MVW-AMOUNT TO WB-RESULT-AMOUNT.
063900     MOVE "USD" TO WB-RESULT-CURRENCY.
064000     MOVE MON-STATUS-OK TO WB-RESULT-STATUS.
064100
064200*    DIVIDE IS THE ONLY ONE OF THE FOUR THAT CAN FAIL -- A
064300*    ZERO DIVISOR GETS ITS OWN STATUS KEY RATHER THAN THE
064400*    GENERIC INVALID KEY SO OPERATIONS CAN TELL THE TWO APART.
064500 DO-DIVIDE.
064600     IF MV2-AMOUNT = ZERO
064700         MOVE MON-STATUS-DIVZERO TO WB-RESULT-STATUS
064800         MOVE ZERO TO WB-RESULT-AMOUNT
064900         MOVE "USD" TO WB-RESULT-CURRENCY
065000     ELSE
065100         COMPUTE MVW-AMOUNT ROUNDED =
065200             MV1-AMOUNT / MV2-AMOUNT
065300         MOVE MVW-AMOUNT TO WB-RESULT-AMOUNT
065400         MOVE "USD" TO WB-RESULT-CURRENCY
065500         MOVE MON-STATUS-OK TO WB-RESULT-STATUS.
065600
065700*----------------------------------------------------------------
065800* CONV TRANSACTIONS -- CONVERT OPERAND 1 INTO TR-CURRENCY-2.
065900* A RATE TYPE ON THE TRANSACTION SELECTS THE PAIRWISE RATE
066000* TABLE (FIXED-EXCHANGE-RATE-PROVIDER); BLANK SELECTS THE
066100* NEUTRAL-FACTOR TABLE (CONVERTER).  THE TARGET CURRENCY IS
066200* CHECKED AGAINST THE CONVERSION-FACTOR TABLE FIRST -- IF IT IS
066300* NOT EVEN ONE OF THE FOUR KNOWN CODES THERE IS NO POINT
066400* LOOKING FOR A RATE ROW FOR IT.
066500*----------------------------------------------------------------
066600 PROCESS-CONV-TRANSACTION.
066700     MOVE "Y" TO WB-TARGET-CURRENCY-OK.
066800     SET CF-INDEX TO 1.
066900     SEARCH CONVERSION-FACTOR-ENTRY
067000         AT END
067100           MOVE "N" TO WB-TARGET-CURRENCY-OK
067200         WHEN CF-CURRENCY (CF-INDEX) = TR-CURRENCY-2
067300           CONTINUE.
067400
067500     IF NOT WB-TARGET-OK
067600         MOVE MON-STATUS-BADCURR TO WB-RESULT-STATUS
067700         MOVE ZERO TO WB-RESULT-AMOUNT
067800         MOVE TR-CURRENCY-2 TO WB-RESULT-CURRENCY
067900         GO TO PROCESS-CONV-TRANSACTION-EXIT.
068000
068100     IF TR-RATE-NOT-GIVEN
068200         PERFORM CONVERT-MV1-TO-TARGET-BY-FACTOR
068300     ELSE
068400         PERFORM CONVERT-MV1-TO-TARGET-BY-RATE THRU
068500             CONVERT-MV1-TO-TARGET-BY-RATE-EXIT.
068600
068700 PROCESS-CONV-TRANSACTION-EXIT.
068800     EXIT.
068900
069000*----------------------------------------------------------------
069100* CONVERT-TO(TARGET) = AMOUNT X (FACTOR(FROM) / FACTOR(TO)),
069200* ROUNDED TO 2 PLACES -- THE FACTOR RATIO ITSELF KEEPS 4
069300* DECIMAL PLACES SO THE ROUNDING HAPPENS ONLY ONCE, ON THE
069400* FINAL AMOUNT.
069500*----------------------------------------------------------------
069600 CONVERT-MV1-TO-TARGET-BY-FACTOR.
069700     SET CF-INDEX TO 1.
069800     SEARCH CONVERSION-FACTOR-ENTRY
069900         WHEN CF-CURRENCY (CF-INDEX) = MV1-CURRENCY
070000           MOVE CF-TO-NEUTRAL (CF-INDEX) TO WB-FACTOR-FROM.
070100     SET CF-INDEX TO 1.
070200     SEARCH CONVERSION-FACTOR-ENTRY
070300         WHEN CF-CURRENCY (CF-INDEX) = TR-CURRENCY-2
070400           MOVE CF-TO-NEUTRAL (CF-INDEX) TO WB-FACTOR-TO.
070500     COMPUTE WB-FACTOR-RATIO ROUNDED =
070600         WB-FACTOR-FROM / WB-FACTOR-TO.
070700     COMPUTE WB-RESULT-AMOUNT ROUNDED =
070800         MV1-AMOUNT * WB-FACTOR-RATIO.
070900     MOVE TR-CURRENCY-2 TO WB-RESULT-CURRENCY.
071000     MOVE MON-STATUS-OK TO WB-RESULT-STATUS.
071100
071200*----------------------------------------------------------------
071300* FIXED-EXCHANGE-RATE-PROVIDER LOOKUP.  SAME CURRENCY IS
071400* ALWAYS RATE 1.0 AND IS ANSWERED WITHOUT EVEN SEARCHING THE
071500* RATE TABLE; AN UNKNOWN PAIR OR RATE TYPE IS AN ERROR RATHER
071600* THAN A SILENT FALL-BACK TO THE NEUTRAL-FACTOR TABLE.
071700*----------------------------------------------------------------
071800 CONVERT-MV1-TO-TARGET-BY-RATE.
071900     IF MV1-CURRENCY = TR-CURRENCY-2
072000         MOVE MV1-AMOUNT TO WB-RESULT-AMOUNT
072100         MOVE TR-CURRENCY-2 TO WB-RESULT-CURRENCY
072200         MOVE MON-STATUS-OK TO WB-RESULT-STATUS
072300         GO TO CONVERT-MV1-TO-TARGET-BY-RATE-EXIT.
072400
072500     MOVE "N" TO WB-RATE-FOUND.
072600     SET XR-INDEX TO 1.
072700     SEARCH EXCHANGE-RATE-ENTRY
072800         AT END
072900           MOVE "N" TO WB-RATE-FOUND
073000         WHEN XR-FROM (XR-INDEX) = MV1-CURRENCY
073100          AND XR-TO (XR-INDEX) = TR-CURRENCY-2
073200          AND XR-TYPE (XR-INDEX) = TR-RATE-TYPE
073300           MOVE "Y" TO WB-RATE-FOUND.
073400
073500     IF NOT WB-RATE-FOUND-YES
073600         MOVE MON-STATUS-BADCURR TO WB-RESULT-STATUS
073700         MOVE ZERO TO WB-RESULT-AMOUNT
073800         MOVE TR-CURRENCY-2 TO WB-RESULT-CURRENCY
073900     ELSE
074000         COMPUTE WB-RESULT-AMOUNT ROUNDED =
074100             MV1-AMOUNT * XR-RATE (XR-INDEX)
074200         MOVE TR-CURRENCY-2 TO WB-RESULT-CURRENCY
074300         MOVE MON-STATUS-OK TO WB-RESULT-STATUS.
074400
074500 CONVERT-MV1-TO-TARGET-BY-RATE-EXIT.
074600     EXIT.
074700
074800*----------------------------------------------------------------
074900* CONTROL REPORT -- ONE PASS, NO CONTROL BREAKS OTHER THAN THE
075000* FINAL TOTALS.  WRITE-CONTROL-REPORT IS CALLED EXACTLY ONCE,
075100* FROM MAIN-PROCESS, AFTER EVERY TRANSACTION HAS BEEN READ AND
075200* PROCESSED.
075300*----------------------------------------------------------------
075400 WRITE-CONTROL-REPORT.
075500     PERFORM LOAD-RUN-DATE-TIME.
075600     PERFORM WRITE-REPORT-HEADING.
075700     PERFORM WRITE-OPERATION-TOTALS
075800         VARYING WB-SUB FROM 1 BY 1
075900         UNTIL WB-SUB > 5.
076000     PERFORM WRITE-REPORT-BLANK-LINE.
076100     PERFORM WRITE-RECORDS-READ-LINE.
076200     PERFORM WRITE-RECORDS-IN-ERROR-LINE.
076300     PERFORM WRITE-GRAND-TOTAL-LINE.
076400
076500*----------------------------------------------------------------
076600* LOAD-RUN-DATE-TIME -- ACCEPT FROM DATE GIVES A 2-DIGIT YEAR,
076700* SO THE CENTURY WINDOW FROM THE Y2K REVIEW IS APPLIED HERE:
076800* A YEAR OF 50 OR HIGHER IS TAKEN AS 19XX, ANYTHING LOWER AS
076900* 20XX.  THIS COVERS RUN DATES FROM 1950 THROUGH 2049, WHICH IS
077000* AS FAR OUT AS THE QA SIGN-OFF ON Y2K-114 WENT.
077100*----------------------------------------------------------------
077200 LOAD-RUN-DATE-TIME.
077300     ACCEPT WB-RUN-DATE FROM DATE.
077400     IF WB-RUN-YY > 50
077500         MOVE 19 TO WB-RUN-CC
077600     ELSE
077700         MOVE 20 TO WB-RUN-CC.
077800     STRING WB-RUN-MM "/" WB-RUN-DD "/" WB-RUN-CC WB-RUN-YY
077900         DELIMITED BY SIZE INTO WB-FORMATTED-RUN-DATE.
078000     ACCEPT WB-RUN-TIME FROM TIME.
078100     MOVE WB-RUN-TIME TO WB-FORMATTED-RUN-TIME.
078200
078300*----------------------------------------------------------------
078400* WRITE-REPORT-HEADING -- THE RUN DATE/TIME LINE ADDED BY
078500* CR-2001-08, FOLLOWED BY ONE BLANK LINE.
078600*----------------------------------------------------------------
078700 WRITE-REPORT-HEADING.
078800     MOVE SPACE TO MON-TITLE-LINE.
078900     MOVE WB-FORMATTED-RUN-DATE TO MTL-RUN-DATE.
079000     MOVE WB-FORMATTED-RUN-TIME TO MTL-RUN-TIME.
079100     MOVE MON-TITLE-LINE TO CONTROL-REPORT-RECORD.
079200     WRITE CONTROL-REPORT-RECORD.
079300     PERFORM WRITE-REPORT-BLANK-LINE.
079400
079500*----------------------------------------------------------------
079600* WRITE-OPERATION-TOTALS -- ONE LINE PER OPERATION CODE, DRIVEN
079700* BY THE VARYING CLAUSE IN WRITE-CONTROL-REPORT.  WB-SUB IS
079800* REUSED HERE AS THE SAME SUBSCRIPT ZERO-OPERATION-TOTALS USED
079900* AT OPEN TIME.
080000*----------------------------------------------------------------
080100 WRITE-OPERATION-TOTALS.
080110*    CLEARED TO SPACE FIRST SO A SHORTER PRIOR LINE NEVER
080120*    LEAVES A STRAY CHARACTER PAST THE NEW LINE'S LENGTH.
080200     MOVE SPACE TO MON-OPERATION-LINE.
080300     MOVE OC-CODE (WB-SUB) TO MOL-CODE.
080400     MOVE OC-DESCRIPTION (WB-SUB) TO MOL-DESCRIPTION.
080500     MOVE OT-COUNT (WB-SUB) TO MOL-COUNT.
080600     MOVE MON-OPERATION-LINE TO CONTROL-REPORT-RECORD.
080700     WRITE CONTROL-REPORT-RECORD.
080800
080900*----------------------------------------------------------------
081000* WRITE-RECORDS-READ-LINE / WRITE-RECORDS-IN-ERROR-LINE BOTH
081100* REUSE THE SAME MON-COUNT-LINE LAYOUT WITH A DIFFERENT LITERAL
081200* MOVED INTO MCL-LITERAL -- NO NEED FOR TWO SEPARATE 01-LEVELS
081300* FOR WHAT IS THE SAME "LABEL, COUNT" SHAPE TWICE.
081400*----------------------------------------------------------------
081500 WRITE-RECORDS-READ-LINE.
081510*    TOTAL RECORDS PHYSICALLY READ -- INCLUDES BOTH GOOD AND
081520*    REJECTED TRANSACTIONS.
081600     MOVE SPACE TO MON-COUNT-LINE.
081700     MOVE "RECORDS READ:" TO MCL-LITERAL.
081800     MOVE WB-RECORDS-READ TO MCL-COUNT.
081900     MOVE MON-COUNT-LINE TO CONTROL-REPORT-RECORD.
082000     WRITE CONTROL-REPORT-RECORD.
082100
082200 WRITE-RECORDS-IN-ERROR-LINE.
082210*    SUBSET OF RECORDS-READ ABOVE -- ANY STATUS OTHER THAN
082220*    MON-STATUS-OK, REGARDLESS OF WHICH PARAGRAPH SET IT.
082300     MOVE SPACE TO MON-COUNT-LINE.
082400     MOVE "RECORDS IN ERROR:" TO MCL-LITERAL.
082500     MOVE WB-RECORDS-IN-ERROR TO MCL-COUNT.
082600     MOVE MON-COUNT-LINE TO CONTROL-REPORT-RECORD.
082700     WRITE CONTROL-REPORT-RECORD.
082800
082900*----------------------------------------------------------------
083000* WRITE-GRAND-TOTAL-LINE -- LAST LINE OF THE REPORT.  SEE THE
083100* WB-GRAND-TOTAL-GROUP COMMENT ABOVE FOR WHY CONV RESULTS ARE
083200* NOT PART OF THIS FIGURE.
083300*----------------------------------------------------------------
083400 WRITE-GRAND-TOTAL-LINE.
083500     MOVE SPACE TO MON-GRAND-TOTAL-LINE.
083600     MOVE WB-GRAND-TOTAL-USD TO MGT-AMOUNT.
083700     MOVE MON-GRAND-TOTAL-LINE TO CONTROL-REPORT-RECORD.
083800     WRITE CONTROL-REPORT-RECORD.
083900
084000*----------------------------------------------------------------
084100* WRITE-REPORT-BLANK-LINE -- ONE BLANK SEPARATOR, CALLED FROM
084200* BOTH THE HEADING AND THE BODY OF THE REPORT.
084300*----------------------------------------------------------------
084400 WRITE-REPORT-BLANK-LINE.
084500     MOVE MON-BLANK-LINE TO CONTROL-REPORT-RECORD.
084600     WRITE CONTROL-REPORT-RECORD.
