000100*----------------------------------------------------------------
000200* WSCURTAB.CBL
000300* CONVERSION-FACTOR TABLE -- THE CONVERTER'S NEUTRAL-CURRENCY
000400* FACTORS.  US DOLLAR IS THE NEUTRAL CURRENCY FOR THIS SYSTEM,
000500* SO EACH FACTOR IS "MULTIPLY AN AMOUNT IN THIS CURRENCY BY
000600* THIS NUMBER TO GET DOLLARS".  ALSO CARRIES THE CURRENCY
000700* SYMBOL USED BY CURRENCY-FORMATTER AND THE SYMBOL LOOKUP IN
000800* MONYTST01.
000900*
001000* FACTORS ARE SET BY TREASURY QUARTERLY -- SEE CR-1989-07 IN
001100* THE MONYBAT01 CHANGE LOG WHEN THEY ARE NEXT REVISED.
001200*                                            RH 03/11/88
001300*----------------------------------------------------------------
001400 01  CONVERSION-FACTOR-TABLE-VALUES.
001500     05  FILLER.
001600         10  FILLER               PIC X(03) VALUE "USD".
001700         10  FILLER               PIC X(01) VALUE "$".
001800         10  FILLER               PIC 9(03)V9(04) VALUE 1.0000.
001900     05  FILLER.
002000         10  FILLER               PIC X(03) VALUE "EUR".
002100         10  FILLER               PIC X(01) VALUE "E".
002200         10  FILLER               PIC 9(03)V9(04) VALUE 1.0900.
002300     05  FILLER.
002400         10  FILLER               PIC X(03) VALUE "JPY".
002500         10  FILLER               PIC X(01) VALUE "Y".
002600         10  FILLER               PIC 9(03)V9(04) VALUE 0.0064.
002700     05  FILLER.
002800         10  FILLER               PIC X(03) VALUE "GBP".
002900         10  FILLER               PIC X(01) VALUE "L".
003000         10  FILLER               PIC 9(03)V9(04) VALUE 1.2800.
003100
003200 01  FILLER REDEFINES CONVERSION-FACTOR-TABLE-VALUES.
003300     05  CONVERSION-FACTOR-ENTRY OCCURS 4 TIMES
003400         INDEXED BY CF-INDEX.
003500         10  CF-CURRENCY          PIC X(03).
003600         10  CF-SYMBOL            PIC X(01).
003700         10  CF-TO-NEUTRAL        PIC 9(03)V9(04).
003800
003900*----------------------------------------------------------------
004000* CF-SYMBOL IS A SINGLE-BYTE SUBSTITUTE FOR THE REAL CURRENCY
004100* SIGN -- THIS BOX'S PRINT TRAIN HAS NO EURO, YEN OR POUND
004200* GLYPH.  "E" FOR EURO, "Y" FOR YEN, "L" FOR POUND (LIVRE/
004300* LIBRA, THE OLD £ ABBREVIATION) -- SEE CURRENCY-FORMATTER
004400* IN MONYTST01.
004500*----------------------------------------------------------------
