000100*----------------------------------------------------------------
000200* FDMONRPT.CBL
000300* CONTROL-REPORT PRINT RECORD -- 132 BYTES, WRITTEN ONCE AT
000400* END OF THE BATCH RUN BY MONYBAT01.  NO CONTROL BREAKS OTHER
000500* THAN THE FINAL TOTALS -- A SINGLE REPORT RECORD IS MOVED AND
000600* WRITTEN FOR EACH HEADING, OPERATION-TOTAL AND GRAND-TOTAL
000700* LINE.
000800*                                            RH 03/11/88
000900*----------------------------------------------------------------
001000 FD  CONTROL-REPORT
001100     LABEL RECORDS ARE OMITTED.
001200
001300 01  CONTROL-REPORT-RECORD.
001310     05  FILLER                       PIC X(132).
