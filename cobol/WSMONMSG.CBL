000100*----------------------------------------------------------------
000200* WSMONMSG.CBL
000300* FIXED ERROR MESSAGE TEXTS.  THESE ARE THE ONLY WORDING A
000400* VALIDATION ROUTINE IS ALLOWED TO HAND BACK TO A CALLER OR
000500* WRITE TO RS-STATUS -- KEEP THEM HERE SO THE WORDING NEVER
000600* DRIFTS BETWEEN MONYBAT01 AND MONYTST01.
000700*                                            RH 03/11/88
000750*            RH 07/08/02  CR-2002-12 -- ALL SEVEN GROUPS BELOW
000760*            WIDENED TO A UNIFORM 40 BYTES AND THE REDEFINITION
000770*            CORRECTED TO MATCH.  SEE THE MONYBAT01 CHANGE LOG
000780*            FOR WHY.
000800*----------------------------------------------------------------
000900 01  MON-MESSAGE-TEXTS.
001000     05  MON-MSG-INVALID-VALUE.
001100         10  FILLER               PIC X(40) VALUE
001200             "Invalid Money Value".
001300     05  MON-MSG-UNEQUAL-CURRENCY.
001400         10  FILLER               PIC X(40) VALUE
001500             "Currencies are not equal for operation".
001600     05  MON-MSG-NULL-AMOUNT.
001700         10  FILLER               PIC X(40) VALUE
001800             "Amount is null".
001900     05  MON-MSG-DIVIDE-BY-ZERO.
002000         10  FILLER               PIC X(40) VALUE
002100             "Can not divide by zero".
002200     05  MON-MSG-NULL-RATE-TYPE.
002300         10  FILLER               PIC X(40) VALUE
002400             "ExchangeRate Type is null".
002500     05  MON-MSG-INVALID-AMOUNT.
002600         10  FILLER               PIC X(40) VALUE
002700             "Invalid amount".
002800     05  MON-MSG-INVALID-CURRENCY.
002900         10  FILLER               PIC X(40) VALUE
003000             "Invalid currency".
003100
003200 01  FILLER REDEFINES MON-MESSAGE-TEXTS.
003300     05  MON-MESSAGE-TABLE OCCURS 7 TIMES
003400         INDEXED BY MON-MSG-INDEX.
003500         10  MON-MSG-TEXT         PIC X(40).
003600
003700*----------------------------------------------------------------
003800* SHORT STATUS KEYS WRITTEN TO RS-STATUS ON THE RESULT FILE --
003900* MON-MESSAGE-TABLE CARRIES THE LONG FORM FOR DISPLAY IN
004000* MONYTST01.
004100*----------------------------------------------------------------
004200 01  MON-STATUS-KEYS.
004300     05  MON-STATUS-OK            PIC X(10) VALUE "OK".
004400     05  MON-STATUS-INVALID       PIC X(10) VALUE "INVALID".
004500     05  MON-STATUS-DIVZERO       PIC X(10) VALUE "DIVZERO".
004600     05  MON-STATUS-NEGATIVE      PIC X(10) VALUE "NEGATIVE".
004700     05  MON-STATUS-BADCURR       PIC X(10) VALUE "BADCURR".
004750     05  FILLER                   PIC X(10).
